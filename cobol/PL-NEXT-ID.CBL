000100*--------------------------------------------------------------*
000200*  PL-NEXT-ID.CBL                                               *
000300*  ASSIGNS THE NEXT AVAILABLE ID FOR A NEW INVESTMENT-RECORD,   *
000400*  TRANSACTION-RECORD OR INVESTMENT-TRANSACTION-RECORD, KEPT    *
000500*  IN THE SINGLE-RECORD CONTROL-FILE.  THE CALLING PROGRAM      *
000600*  MUST HAVE CONTROL-FILE OPEN I-O AND MUST DECLARE             *
000700*  W-ERROR-READING-CTRL-FILE / W-ERROR-WRITING-CTRL-FILE AND    *
000800*  WNID-NEW-INV-ID / WNID-NEW-TX-ID / WNID-NEW-ITX-ID.          *
000900*--------------------------------------------------------------*
001000*  CHANGE LOG                                                  *
001100*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
001200*--------------------------------------------------------------*
001300 GET-NEXT-INV-ID.
001400     MOVE "C" TO CTL-KEY.
001500     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
001600     READ CONTROL-FILE RECORD
001700         INVALID KEY
001800             MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
001900
002000     IF ERROR-READING-CTRL-FILE
002100         GO TO GET-NEXT-INV-ID-EXIT
002200     END-IF.
002300
002400     MOVE CTL-NEXT-INV-ID TO WNID-NEW-INV-ID.
002500     ADD 1 TO CTL-NEXT-INV-ID.
002600
002700     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
002800     REWRITE CONTROL-RECORD
002900         INVALID KEY
003000             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
003100 GET-NEXT-INV-ID-EXIT.
003200     EXIT.
003300
003400 GET-NEXT-TX-ID.
003500     MOVE "C" TO CTL-KEY.
003600     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
003700     READ CONTROL-FILE RECORD
003800         INVALID KEY
003900             MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
004000
004100     IF ERROR-READING-CTRL-FILE
004200         GO TO GET-NEXT-TX-ID-EXIT
004300     END-IF.
004400
004500     MOVE CTL-NEXT-TX-ID TO WNID-NEW-TX-ID.
004600     ADD 1 TO CTL-NEXT-TX-ID.
004700
004800     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
004900     REWRITE CONTROL-RECORD
005000         INVALID KEY
005100             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
005200 GET-NEXT-TX-ID-EXIT.
005300     EXIT.
005400
005500 GET-NEXT-ITX-ID.
005600     MOVE "C" TO CTL-KEY.
005700     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
005800     READ CONTROL-FILE RECORD
005900         INVALID KEY
006000             MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
006100
006200     IF ERROR-READING-CTRL-FILE
006300         GO TO GET-NEXT-ITX-ID-EXIT
006400     END-IF.
006500
006600     MOVE CTL-NEXT-ITX-ID TO WNID-NEW-ITX-ID.
006700     ADD 1 TO CTL-NEXT-ITX-ID.
006800
006900     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
007000     REWRITE CONTROL-RECORD
007100         INVALID KEY
007200             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
007300 GET-NEXT-ITX-ID-EXIT.
007400     EXIT.

000100*--------------------------------------------------------------*
000200*  INVESTMENT-DELETE.COB                                       *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-DELETE.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  06/21/1990.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  06/21/90  LF      ORIGINAL -- DELETE-MODULE OF THE VOUCHER-  *
001400*                    MAINTENANCE PROGRAM, REQ AP-1043.          *
001500*  09/04/97  RDM     ADDED SECOND "ARE YOU REALLY SURE" PROMPT  *
001600*                    WHEN THE INVESTMENT IS CONFIRMED, REQ      *
001700*                    AP-1188.                                   *
001800*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001900*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
002000*                    AP-1203.                                  *
002100*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-       *
002200*                    DELETE -- RETURNS THE FULL AMOUNT TO THE   *
002300*                    LINKED ACCOUNT BEFORE REMOVING THE         *
002400*                    INVESTMENT RECORD.  SIMINVEST-22.           *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLINV.CBL".
003400     COPY "SLACCT.CBL".
003500     COPY "SLTRANX.CBL".
003600     COPY "SLCONTRL.CBL".
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100     COPY "FDINV.CBL".
004200     COPY "FDACCT.CBL".
004300     COPY "FDTRANX.CBL".
004400     COPY "FDCONTRL.CBL".
004500
004600 WORKING-STORAGE SECTION.
004700
004800     COPY "wscase01.cbl".
004900
005000     01  WS-INVESTMENT-REL-KEY        PIC 9(09)    COMP.
005100     01  WS-ACCOUNT-REL-KEY           PIC 9(09)    COMP.
005200
005300     01  W-INVESTMENT-NOT-FOUND       PIC X.
005400         88  INVESTMENT-NOT-FOUND        VALUE "Y".
005500
005600     01  W-ACCOUNT-NOT-FOUND          PIC X.
005700         88  ACCOUNT-NOT-FOUND           VALUE "Y".
005800
005900     01  W-VALID-ANSWER               PIC X.
006000         88  VALID-ANSWER                VALUE "Y", "N".
006100         88  QUIT-IS-CONFIRMED           VALUE "Y".
006200         88  DELETION-IS-CONFIRMED       VALUE "Y".
006300
006400     77  ENTRY-INV-ID                  PIC 9(09).
006500     77  MSG-CONFIRMATION              PIC X(60).
006600     77  DUMMY                         PIC X.
006700     77  W-INVESTMENTS-DELETED-COUNT    PIC 9(04)    COMP.
006800
006900*--------------------------------------------------------------*
007000*  WORK FIELDS FOR PL-NEXT-ID.CBL / PL-POST-TRANSACTIONS.CBL    *
007100*--------------------------------------------------------------*
007200     01  W-ERROR-READING-CTRL-FILE    PIC X.
007300         88  ERROR-READING-CTRL-FILE     VALUE "Y".
007400
007500     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
007600         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
007700
007800     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
007900     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
008000     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
008100
008200     77  WPT-ACCT-ID                   PIC 9(09).
008300     77  WPT-TX-TYPE                    PIC X(10).
008400     77  WPT-AMOUNT                     PIC S9(09)V99.
008500     77  WPT-INV-ID                     PIC 9(09).
008600     77  WPT-ITX-TYPE                   PIC X(10).
008700     77  WPT-ITX-AMOUNT                  PIC S9(09)V99.
008800     77  WPT-NOW-CCYYMMDD                PIC 9(08)    COMP.
008900     77  WPT-NOW-HHMMSS                  PIC 9(06)    COMP.
009000*--------------------------------------------------------------*
009100
009200 PROCEDURE DIVISION.
009300
009400     OPEN I-O INVESTMENT-FILE.
009500     OPEN I-O ACCOUNT-FILE.
009600     OPEN EXTEND TRANSACTION-FILE.
009700     OPEN I-O CONTROL-FILE.
009800
009900     MOVE 0 TO W-INVESTMENTS-DELETED-COUNT.
010000
010100     PERFORM CLEAR-SCREEN.
010200     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
010300     PERFORM DELETE-SELECTED-AND-GET-ANOTHER
010400         UNTIL ENTRY-INV-ID EQUAL ZERO.
010500
010600     DISPLAY "INVESTMENTS DELETED THIS SESSION: "
010700         W-INVESTMENTS-DELETED-COUNT.
010800
010900     CLOSE INVESTMENT-FILE.
011000     CLOSE ACCOUNT-FILE.
011100     CLOSE TRANSACTION-FILE.
011200     CLOSE CONTROL-FILE.
011300
011400     EXIT PROGRAM.
011500
011600     STOP RUN.
011700*--------------------------------------------------------------*
011800
011900 GET-INVESTMENT-NUMBER-AND-SEARCH.
012000
012100     DISPLAY "INVESTMENT ID TO DELETE (<ENTER> TO QUIT): ".
012200     ACCEPT ENTRY-INV-ID.
012300
012400     IF ENTRY-INV-ID NOT EQUAL ZERO
012500         MOVE ENTRY-INV-ID TO INV-ID
012600         PERFORM LOOK-FOR-INVESTMENT-RECORD
012700     END-IF.
012800*--------------------------------------------------------------*
012900
013000 DELETE-SELECTED-AND-GET-ANOTHER.
013100
013200     IF INVESTMENT-NOT-FOUND
013300         DISPLAY "*** NO SUCH INVESTMENT ON FILE ! ***"
013400     ELSE
013500         DISPLAY "ASSET......: " INV-ASSET
013600         DISPLAY "AMOUNT.....: " INV-AMOUNT
013700         DISPLAY "CONFIRMED..: " INV-CONFIRMED
013800         MOVE "CONFIRM DELETION OF THIS INVESTMENT ? <Y/N>"
013900             TO MSG-CONFIRMATION
014000         PERFORM CONFIRM-EXECUTION
014100         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
014200
014300         IF DELETION-IS-CONFIRMED
014400             PERFORM RETURN-FUNDS-IF-CONFIRMED
014500             PERFORM DELETE-THE-INVESTMENT-RECORD
014600         END-IF
014700     END-IF.
014800
014900     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
015000*--------------------------------------------------------------*
015100
015200 RETURN-FUNDS-IF-CONFIRMED.
015300
015400     IF INVESTMENT-CONFIRMED
015500         MOVE INV-ACCT-ID TO ACCT-ID
015600         PERFORM LOOK-FOR-ACCOUNT-RECORD
015700
015800         IF ACCOUNT-NOT-FOUND
015900             DISPLAY "*** LINKED ACCOUNT NOT FOUND ! NO FUNDS RETURNED *"
016000         ELSE
016100             ADD INV-AMOUNT TO ACCT-BALANCE
016200             MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY
016300             REWRITE ACCOUNT-RECORD
016400                 INVALID KEY
016500                     DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***"
016600
016700             MOVE ACCT-ID TO WPT-ACCT-ID
016800             MOVE "DEPOSIT" TO WPT-TX-TYPE
016900             MOVE INV-AMOUNT TO WPT-AMOUNT
017000             PERFORM WRITE-ACCOUNT-TRANSACTION
017100         END-IF
017200     END-IF.
017300*--------------------------------------------------------------*
017400
017500 DELETE-THE-INVESTMENT-RECORD.
017600
017700     MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
017800     DELETE INVESTMENT-FILE
017900         INVALID KEY
018000             DISPLAY "*** ERROR DELETING INVESTMENT-FILE ! ***".
018100
018200     ADD 1 TO W-INVESTMENTS-DELETED-COUNT.
018300
018400     DISPLAY "INVESTMENT DELETED ! <ENTER> TO CONTINUE".
018500     ACCEPT DUMMY.
018600*--------------------------------------------------------------*
018700
018800     COPY "PLGENERAL.CBL".
018900     COPY "PL-LOOK-FOR-INVESTMENT-RECORD.CBL".
019000     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
019100     COPY "PL-POST-TRANSACTIONS.CBL".
019200     COPY "PL-NEXT-ID.CBL".

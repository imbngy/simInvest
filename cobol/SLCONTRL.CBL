000100*--------------------------------------------------------------*
000200*  SLCONTRL.CBL                                                *
000300*  FILE-CONTROL entry for the CONTROL-FILE.  Single-record     *
000400*  file holding the next-available id counters used when a    *
000500*  new INVESTMENT-RECORD, TRANSACTION-RECORD or INVESTMENT-    *
000600*  TRANSACTION-RECORD is written.                              *
000700*--------------------------------------------------------------*
000800*  CHANGE LOG                                                  *
000900*  2011-03-14  LF      ORIGINAL (HELD "LAST VOUCHER NUMBER"),  *
001000*                      REQ AP-941.                             *
001100*  2019-07-02  RMP     REPURPOSED FOR SIMINVEST ID COUNTERS    *
001200*                      (SIMINVEST-22).  KEY IS NOW A SINGLE    *
001300*                      CONSTANT RECORD KEY, ONE RECORD ONLY.   *
001400*--------------------------------------------------------------*
001500     SELECT CONTROL-FILE ASSIGN TO "CONTROL-FILE"
001600         ORGANIZATION IS INDEXED
001700         ACCESS MODE IS DYNAMIC
001800         RECORD KEY IS CTL-KEY.

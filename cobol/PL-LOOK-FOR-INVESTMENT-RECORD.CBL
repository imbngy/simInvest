000100*--------------------------------------------------------------*
000200*  PL-LOOK-FOR-INVESTMENT-RECORD.CBL                            *
000300*  RANDOM READ OF INVESTMENT-FILE BY INV-ID.  THE CALLING       *
000400*  PARAGRAPH MOVES THE WANTED ID TO INV-ID BEFORE               *
000500*  PERFORMING LOOK-FOR-INVESTMENT-RECORD; W-INVESTMENT-NOT-     *
000600*  FOUND COMES BACK "Y" IF THE INVESTMENT DOES NOT EXIST.       *
000700*--------------------------------------------------------------*
000800*  CHANGE LOG                                                  *
000900*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
001000*--------------------------------------------------------------*
001100 LOOK-FOR-INVESTMENT-RECORD.
001200     MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
001300     MOVE "N" TO W-INVESTMENT-NOT-FOUND.
001400
001500     READ INVESTMENT-FILE RECORD
001600         INVALID KEY
001700             MOVE "Y" TO W-INVESTMENT-NOT-FOUND.

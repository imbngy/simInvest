000100*--------------------------------------------------------------*
000200*  PL-CALC-EXPECTED-RETURN.CBL                                 *
000300*  EXPECTED-RETURN CALCULATOR.  A PURE COMPUTE, NO FILE I-O.   *
000400*  THE CALLING PROGRAM MUST DECLARE AND LOAD WEXR-PRINCIPAL,   *
000500*  WEXR-MONTHLY-CONTRIB, WEXR-ANNUAL-RATE AND                  *
000600*  WEXR-DURATION-MONTHS BEFORE PERFORMING                      *
000700*  CALCULATE-EXPECTED-RETURN; THE ANSWER COMES BACK IN         *
000800*  WEXR-EXPECTED-RETURN.  NO INTRINSIC FUNCTIONS -- THE         *
000900*  COMPOUND-INTEREST FACTOR (1+I)**N IS BUILT BY A PARAGRAPH   *
001000*  LOOP, NOT BY FUNCTION.                                       *
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
001400*--------------------------------------------------------------*
001500 CALCULATE-EXPECTED-RETURN.
001600     COMPUTE WEXR-MONTHLY-RATE ROUNDED =
001700         WEXR-ANNUAL-RATE / 12 / 100.
001800
001900     MOVE 1 TO WEXR-COMPOUND-FACTOR.
002000     MOVE 0 TO WEXR-MONTH-CTR.
002100     PERFORM BUILD-COMPOUND-FACTOR
002200         UNTIL WEXR-MONTH-CTR >= WEXR-DURATION-MONTHS.
002300
002400     COMPUTE WEXR-FV-INITIAL ROUNDED =
002500         WEXR-PRINCIPAL * WEXR-COMPOUND-FACTOR.
002600
002700     IF WEXR-MONTHLY-CONTRIB = 0 OR WEXR-MONTHLY-RATE = 0
002800         COMPUTE WEXR-FV-PAC ROUNDED =
002900             WEXR-MONTHLY-CONTRIB * WEXR-DURATION-MONTHS
003000     ELSE
003100         COMPUTE WEXR-FV-PAC ROUNDED =
003200             WEXR-MONTHLY-CONTRIB
003300                 * (WEXR-COMPOUND-FACTOR - 1)
003400                 / WEXR-MONTHLY-RATE
003500     END-IF.
003600
003700     COMPUTE WEXR-EXPECTED-RETURN ROUNDED =
003800         WEXR-FV-INITIAL + WEXR-FV-PAC
003900         - WEXR-PRINCIPAL
004000         - (WEXR-MONTHLY-CONTRIB * WEXR-DURATION-MONTHS).
004100
004200 BUILD-COMPOUND-FACTOR.
004300     COMPUTE WEXR-COMPOUND-FACTOR ROUNDED =
004400         WEXR-COMPOUND-FACTOR * (1 + WEXR-MONTHLY-RATE).
004500     ADD 1 TO WEXR-MONTH-CTR.

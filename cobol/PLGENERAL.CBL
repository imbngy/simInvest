000100*--------------------------------------------------------------*
000200*  PLGENERAL.CBL                                                *
000300*  COMMON SCREEN-HANDLING AND YES/NO CONFIRMATION PARAGRAPHS    *
000400*  SHARED BY EVERY SIMINVEST MODULE.  COPY'D INTO THE LAST      *
000500*  SECTION OF THE PROCEDURE DIVISION OF EACH PROGRAM.           *
000600*--------------------------------------------------------------*
000700*  CHANGE LOG                                                  *
000800*  2011-03-14  LF      ORIGINAL (REQ AP-941).                  *
000900*  2019-07-02  RMP     RENAMED CONFIRMATION TEXT TO BE GENERIC  *
001000*                      FOR SIMINVEST MODULES (SIMINVEST-22).   *
001100*--------------------------------------------------------------*
001200 CLEAR-SCREEN.
001300     PERFORM JUMP-LINE 24 TIMES.
001400
001500 JUMP-LINE.
001600     DISPLAY " ".
001700
001800 CONFIRM-EXECUTION.
001900     DISPLAY MSG-CONFIRMATION.
002000     ACCEPT W-CASE01-RAW-ANSWER.
002100     MOVE W-CASE01-RAW-ANSWER TO W-VALID-ANSWER.
002200     IF W-VALID-ANSWER = "y"
002300         MOVE "Y" TO W-VALID-ANSWER
002400     END-IF.
002500     IF W-VALID-ANSWER = "n"
002600         MOVE "N" TO W-VALID-ANSWER
002700     END-IF.
002800     IF NOT VALID-ANSWER
002900         DISPLAY "PLEASE ANSWER Y OR N."
003000     END-IF.
003100
003200 CONFIRM-IF-WANT-TO-QUIT.
003300     MOVE "DO YOU WANT TO ABANDON THIS ENTRY ? <Y/N>"
003400         TO MSG-CONFIRMATION.
003500     PERFORM CONFIRM-EXECUTION.
003600     PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER.
003700
003800*--------------------------------------------------------------*
003900*  ASK-USER-IF-WANT-TO-COMPLETE -- SAME IDEA AS CONFIRM-        *
004000*  EXECUTION, KEPT UNDER ITS OWN NAME BECAUSE THE MAINTENANCE  *
004100*  MODULES (VENDOR/VOUCHER/STATE/CONTROL) HAD ALREADY SHIPPED  *
004200*  BEFORE CONFIRM-EXECUTION WAS WRITTEN FOR PAYMENT-MODE --    *
004300*  NEVER WENT BACK AND MERGED THE TWO.                         *
004400*--------------------------------------------------------------*
004500 ASK-USER-IF-WANT-TO-COMPLETE.
004600     DISPLAY MSG-CONFIRMATION.
004700     ACCEPT W-CASE01-RAW-ANSWER.
004800     MOVE W-CASE01-RAW-ANSWER TO W-VALID-ANSWER.
004900     IF W-VALID-ANSWER = "y"
005000         MOVE "Y" TO W-VALID-ANSWER
005100     END-IF.
005200     IF W-VALID-ANSWER = "n"
005300         MOVE "N" TO W-VALID-ANSWER
005400     END-IF.
005500     IF NOT VALID-ANSWER
005600         DISPLAY "PLEASE ANSWER Y OR N. <ENTER> TO CONTINUE"
005700         ACCEPT DUMMY
005800         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
005900     END-IF.

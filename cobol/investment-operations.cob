000100*--------------------------------------------------------------*
000200*  INVESTMENT-OPERATIONS.COB                                   *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-OPERATIONS.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  08/01/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  08/01/88  LF      ORIGINAL -- PAYMENT-MODE'S MENU SHAPE      *
001400*                    REUSED FOR THE INVESTMENT SUB-MENU, REQ    *
001500*                    AP-953.                                   *
001600*  01/04/99  RMP     Y2K REVIEW -- NO DATE FIELDS IN THIS       *
001700*                    PROGRAM, NO CHANGE REQUIRED, REQ AP-1203. *
001800*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-       *
001900*                    OPERATIONS -- OPTIONS NOW DISPATCH TO THE  *
002000*                    SIMULATE/CONFIRM/DEPOSIT/WITHDRAW/DELETE   *
002100*                    PROGRAMS.  SIMINVEST-22.                   *
002200*--------------------------------------------------------------*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400
003500     COPY "wscase01.cbl".
003600
003700     01  W-CONTROL-MENU-OPTION          PIC 9.
003800         88  VALID-CONTROL-MENU-OPTION     VALUE 0 THROUGH 5.
003900
004000     01  W-VALID-ANSWER                 PIC X.
004100         88  VALID-ANSWER                    VALUE "Y", "N".
004200
004300     77  MSG-CONFIRMATION               PIC X(75).
004400     77  DUMMY                          PIC X.
004500     77  W-OPTIONS-CHOSEN-COUNT          PIC 9(04)    COMP.
004600
004700     77  W-SESSION-DATE                 PIC 9(08).
004800     01  W-SESSION-DATE-BRKDWN REDEFINES W-SESSION-DATE.
004900         05  WSD-CCYY                      PIC 9(04).
005000         05  WSD-MM                        PIC 9(02).
005100         05  WSD-DD                        PIC 9(02).
005200
005300     77  W-SESSION-TIME                 PIC 9(06).
005400     01  W-SESSION-TIME-BRKDWN REDEFINES W-SESSION-TIME.
005500         05  WST-HH                        PIC 9(02).
005600         05  WST-MM                        PIC 9(02).
005700         05  WST-SS                        PIC 9(02).
005800
005900     77  W-DISPLAY-OPTIONS-COUNT         PIC 9(04).
006000     01  W-DISPLAY-OPTIONS-COUNT-GRP REDEFINES
006100                 W-DISPLAY-OPTIONS-COUNT.
006200         05  WDOC-GROUP-1                  PIC 99.
006300         05  WDOC-GROUP-2                  PIC 99.
006400*--------------------------------------------------------------*
006500
006600 PROCEDURE DIVISION.
006700
006800     MOVE 0 TO W-OPTIONS-CHOSEN-COUNT.
006900     ACCEPT W-SESSION-DATE FROM DATE YYYYMMDD.
007000     ACCEPT W-SESSION-TIME FROM TIME.
007100     DISPLAY "INVESTMENT OPERATIONS SESSION STARTED "
007200         WSD-MM "/" WSD-DD "/" WSD-CCYY " AT "
007300         WST-HH ":" WST-MM ":" WST-SS.
007400
007500     PERFORM GET-MENU-OPTION.
007600     PERFORM GET-MENU-OPTION
007700         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
007800            OR VALID-CONTROL-MENU-OPTION.
007900
008000     PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008100
008200     MOVE W-OPTIONS-CHOSEN-COUNT TO W-DISPLAY-OPTIONS-COUNT.
008300     DISPLAY "OPTIONS CHOSEN THIS SESSION: " WDOC-GROUP-1
008400         WDOC-GROUP-2.
008500
008600     EXIT PROGRAM.
008700
008800     STOP RUN.
008900*--------------------------------------------------------------*
009000
009100 GET-MENU-OPTION.
009200
009300     PERFORM CLEAR-SCREEN.
009400     DISPLAY "                      INVESTMENT OPERATIONS".
009500     DISPLAY " ".
009600     DISPLAY "                    -------------------------------------".
009700     DISPLAY "                    | 1 - SIMULATE A NEW INVESTMENT     |".
009800     DISPLAY "                    | 2 - CONFIRM A SIMULATED INVESTMENT |".
009900     DISPLAY "                    | 3 - DEPOSIT (TOP-UP) AN INVESTMENT |".
010000     DISPLAY "                    | 4 - WITHDRAW FROM AN INVESTMENT    |".
010100     DISPLAY "                    | 5 - DELETE AN INVESTMENT           |".
010200     DISPLAY "                    | 0 - RETURN TO MAIN MENU            |".
010300     DISPLAY "                     -------------------------------------".
010400     DISPLAY " ".
010500     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
010600     PERFORM JUMP-LINE 08 TIMES.
010700     ACCEPT W-CONTROL-MENU-OPTION.
010800
010900     IF W-CONTROL-MENU-OPTION EQUAL ZERO
011000         DISPLAY "RETURNING TO MAIN MENU !"
011100     ELSE
011200         IF NOT VALID-CONTROL-MENU-OPTION
011300             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011400             ACCEPT DUMMY
011500         END-IF
011600     END-IF.
011700*--------------------------------------------------------------*
011800
011900 DO-OPTIONS.
012000
012100     IF W-CONTROL-MENU-OPTION = 1
012200         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
012300         CALL "INVESTMENT-SIMULATE"
012400     END-IF.
012500
012600     IF W-CONTROL-MENU-OPTION = 2
012700         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
012800         CALL "INVESTMENT-CONFIRM"
012900     END-IF.
013000
013100     IF W-CONTROL-MENU-OPTION = 3
013200         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
013300         CALL "INVESTMENT-DEPOSIT"
013400     END-IF.
013500
013600     IF W-CONTROL-MENU-OPTION = 4
013700         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
013800         CALL "INVESTMENT-WITHDRAW"
013900     END-IF.
014000
014100     IF W-CONTROL-MENU-OPTION = 5
014200         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
014300         CALL "INVESTMENT-DELETE"
014400     END-IF.
014500
014600     PERFORM GET-MENU-OPTION.
014700     PERFORM GET-MENU-OPTION
014800         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
014900            OR VALID-CONTROL-MENU-OPTION.
015000*--------------------------------------------------------------*
015100
015200     COPY "PLGENERAL.CBL".

000100*--------------------------------------------------------------*
000200*  CONTROL-FILE-MAINTENANCE.COB                                *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    CONTROL-FILE-MAINTENANCE.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  03/14/1987.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  03/14/87  LF      ORIGINAL -- MAINTAINS THE CONTROL-FILE'S  *
001400*                    SINGLE RECORD (THEN JUST "LAST VOUCHER    *
001500*                    ISSUED"), REQ AP-941.                     *
001600*  09/02/91  LF      ADDED THE QUIT-ON-ZERO CONVENTION TO      *
001700*                    ASK-USER-WHICH-FIELD-TO-CHANGE, REQ       *
001800*                    AP-1055.                                  *
001900*  06/30/94  RDM     CLEANED UP DISPLAY-CONTROL-RECORD SPACING  *
002000*                    PER OPERATIONS COMPLAINT, REQ AP-1128.     *
002100*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
002200*                    THIS RECORD, NO CHANGE REQUIRED, REQ      *
002300*                    AP-1203.                                  *
002400*  07/02/19  RMP     REWORKED FOR SIMINVEST -- CONTROL-RECORD   *
002500*                    NOW CARRIES THE THREE NEXT-ID COUNTERS     *
002600*                    (INVESTMENT, TRANSACTION, INVESTMENT-      *
002700*                    TRANSACTION) INSTEAD OF THE RETIRED        *
002800*                    VOUCHER SYSTEM'S LAST-VOUCHER-ISSUED       *
002900*                    FIELD.  MENU NOW OFFERS 3 FIELDS, NOT 1.   *
003000*                    SIMINVEST-22.                              *
003100*--------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     COPY "SLCONTRL.CBL".
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400     COPY "FDCONTRL.CBL".
004500
004600 WORKING-STORAGE SECTION.
004700
004800     COPY "wscase01.cbl".
004900
005000     01  W-CONTROL-MENU-OPTION        PIC 9.
005100         88  VALID-CONTROL-MENU-OPTION  VALUE 0 THROUGH 3.
005200
005300     01  W-ERROR-READING-CTRL-FILE    PIC X.
005400         88  ERROR-READING-CTRL-FILE    VALUE "Y".
005500
005600     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
005700         88  ERROR-WRITING-CTRL-FILE    VALUE "Y".
005800
005900     01  W-VALID-ANSWER                PIC X.
006000         88  VALID-ANSWER                VALUE "Y", "N".
006100         88  SAVING-IS-CONFIRMED         VALUE "Y".
006200
006300     01  ENTRY-RECORD-FIELD            PIC 9.
006400         88  VALID-FIELD                 VALUE 0 THROUGH 3.
006500
006600     77  MSG-CONFIRMATION              PIC X(45).
006700     77  ENTRY-CONTROL-COUNTER         PIC 9(09).
006800
006900     01  W-DISPLAY-COUNTER             PIC 9(09).
007000     01  W-DISPLAY-COUNTER-GROUPS REDEFINES W-DISPLAY-COUNTER.
007100         05  WDC-GROUP-1                PIC 999.
007200         05  WDC-GROUP-2                PIC 999.
007300         05  WDC-GROUP-3                PIC 999.
007400     77  W-FIELDS-CHANGED-COUNT        PIC 9(04)    COMP.
007500     77  DUMMY                         PIC X.
007600*--------------------------------------------------------------*
007700
007800 PROCEDURE DIVISION.
007900
008000     MOVE 0 TO W-FIELDS-CHANGED-COUNT.
008100
008200     PERFORM GET-MENU-OPTION.
008300     PERFORM GET-MENU-OPTION
008400         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
008500            OR VALID-CONTROL-MENU-OPTION.
008600
008700     PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008800
008900     EXIT PROGRAM.
009000
009100     STOP RUN.
009200*--------------------------------------------------------------*
009300
009400 GET-MENU-OPTION.
009500
009600     PERFORM CLEAR-SCREEN.
009700     DISPLAY "                         CONTROL-FILE MAINTENANCE PROGRAM".
009800     DISPLAY " ".
009900     DISPLAY "                          ------------------------------".
010000     DISPLAY "                          | 1 - DISPLAY CONTROL-FILE   |".
010100     DISPLAY "                          | 2 - CHANGE CONTROL-FILE    |".
010200     DISPLAY "                          | 0 - EXIT                   |".
010300     DISPLAY "                          ------------------------------".
010400     DISPLAY " ".
010500     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
010600     PERFORM JUMP-LINE 13 TIMES.
010700     ACCEPT W-CONTROL-MENU-OPTION.
010800
010900     IF W-CONTROL-MENU-OPTION EQUAL ZERO
011000         DISPLAY "PROGRAM TERMINATED !"
011100     ELSE
011200         IF NOT VALID-CONTROL-MENU-OPTION
011300             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011400             ACCEPT DUMMY
011500         END-IF
011600     END-IF.
011700*--------------------------------------------------------------*
011800
011900 DO-OPTIONS.
012000
012100     OPEN I-O CONTROL-FILE.
012200     PERFORM READ-CONTROL-FILE-ONLY-RECORD.
012300
012400     IF ERROR-READING-CTRL-FILE
012500         DISPLAY "*** ERROR READING CONTROL-FILE ! *** <ENTER> TO CONT"
012600         ACCEPT DUMMY
012700     ELSE
012800         IF W-CONTROL-MENU-OPTION = 1
012900             PERFORM DISPLAY-CONTROL-RECORD
013000             DISPLAY "<ENTER> TO RETURN"
013100             ACCEPT DUMMY
013200         ELSE
013300             PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE
013400             PERFORM CHANGE-SAVE-GET-ANOTHER-FIELD
013500                 UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
013600         END-IF
013700     END-IF.
013800     CLOSE CONTROL-FILE.
013900
014000     PERFORM GET-MENU-OPTION.
014100     PERFORM GET-MENU-OPTION
014200         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
014300            OR VALID-CONTROL-MENU-OPTION.
014400*--------------------------------------------------------------*
014500
014600 DISPLAY-CONTROL-RECORD.
014700
014800     PERFORM CLEAR-SCREEN.
014900
015000     MOVE CTL-NEXT-INV-ID TO W-DISPLAY-COUNTER.
015100     DISPLAY "1) NEXT INVESTMENT ID..............: "
015200         WDC-GROUP-1 "," WDC-GROUP-2 "," WDC-GROUP-3.
015300
015400     MOVE CTL-NEXT-TX-ID TO W-DISPLAY-COUNTER.
015500     DISPLAY "2) NEXT TRANSACTION ID.............: "
015600         WDC-GROUP-1 "," WDC-GROUP-2 "," WDC-GROUP-3.
015700
015800     MOVE CTL-NEXT-ITX-ID TO W-DISPLAY-COUNTER.
015900     DISPLAY "3) NEXT INVESTMENT-TRANSACTION ID..: "
016000         WDC-GROUP-1 "," WDC-GROUP-2 "," WDC-GROUP-3.
016100
016200     PERFORM JUMP-LINE 14 TIMES.
016300
016400 ASK-USER-WHICH-FIELD-TO-CHANGE.
016500
016600     PERFORM GET-A-FIELD-TO-CHANGE.
016700     PERFORM GET-A-FIELD-TO-CHANGE
016800         UNTIL ENTRY-RECORD-FIELD EQUAL ZERO
016900            OR VALID-FIELD.
017000*--------------------------------------------------------------*
017100
017200 GET-A-FIELD-TO-CHANGE.
017300
017400     PERFORM READ-CONTROL-FILE-ONLY-RECORD.
017500
017600     IF ERROR-READING-CTRL-FILE
017700         DISPLAY "*** ERROR READING CONTROL-FILE ! *** <ENTER> TO CONT"
017800         ACCEPT DUMMY
017900         MOVE 0 TO ENTRY-RECORD-FIELD
018000     ELSE
018100         PERFORM DISPLAY-CONTROL-RECORD
018200         DISPLAY "INFORM A FIELD TO CHANGE 1 TO 3 (<ENTER> TO RETURN)"
018300         ACCEPT ENTRY-RECORD-FIELD
018400
018500         IF ENTRY-RECORD-FIELD NOT EQUAL ZERO
018600             IF NOT VALID-FIELD
018700                 DISPLAY "INVALID FIELD ! <ENTER> TO CONTINUE"
018800                 ACCEPT DUMMY
018900             END-IF
019000         END-IF
019100     END-IF.
019200*--------------------------------------------------------------*
019300
019400 CHANGE-SAVE-GET-ANOTHER-FIELD.
019500
019600     IF ENTRY-RECORD-FIELD = 1
019700         PERFORM GET-SAVE-NEXT-INV-ID
019800     END-IF.
019900     IF ENTRY-RECORD-FIELD = 2
020000         PERFORM GET-SAVE-NEXT-TX-ID
020100     END-IF.
020200     IF ENTRY-RECORD-FIELD = 3
020300         PERFORM GET-SAVE-NEXT-ITX-ID
020400     END-IF.
020500
020600     PERFORM ASK-USER-WHICH-FIELD-TO-CHANGE.
020700*--------------------------------------------------------------*
020800
020900 GET-SAVE-NEXT-INV-ID.
021000
021100     DISPLAY "INFORM A NEW VALUE FOR NEXT INVESTMENT ID: ".
021200     ACCEPT ENTRY-CONTROL-COUNTER.
021300
021400     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-INV-ID
021500         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
021600         MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
021700         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
021800
021900         IF SAVING-IS-CONFIRMED
022000             MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-INV-ID
022100             PERFORM SAVE-CHANGES-ON-CONTROL-RECORD
022200         END-IF
022300     END-IF.
022400
022500 GET-SAVE-NEXT-TX-ID.
022600
022700     DISPLAY "INFORM A NEW VALUE FOR NEXT TRANSACTION ID: ".
022800     ACCEPT ENTRY-CONTROL-COUNTER.
022900
023000     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-TX-ID
023100         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
023200         MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
023300         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
023400
023500         IF SAVING-IS-CONFIRMED
023600             MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-TX-ID
023700             PERFORM SAVE-CHANGES-ON-CONTROL-RECORD
023800         END-IF
023900     END-IF.
024000
024100 GET-SAVE-NEXT-ITX-ID.
024200
024300     DISPLAY "INFORM A NEW VALUE FOR NEXT INVESTMENT-TRANSACTION ID: ".
024400     ACCEPT ENTRY-CONTROL-COUNTER.
024500
024600     IF ENTRY-CONTROL-COUNTER NOT EQUAL CTL-NEXT-ITX-ID
024700         DISPLAY "NEW VALUE INFORMED: " ENTRY-CONTROL-COUNTER
024800         MOVE "SAVE THE NEW VALUE ? <Y/N>" TO MSG-CONFIRMATION
024900         PERFORM ASK-USER-IF-WANT-TO-COMPLETE
025000
025100         IF SAVING-IS-CONFIRMED
025200             MOVE ENTRY-CONTROL-COUNTER TO CTL-NEXT-ITX-ID
025300             PERFORM SAVE-CHANGES-ON-CONTROL-RECORD
025400         END-IF
025500     END-IF.
025600*--------------------------------------------------------------*
025700
025800 SAVE-CHANGES-ON-CONTROL-RECORD.
025900
026000     PERFORM WRITE-CONTROL-FILE-ONLY-RECORD.
026100
026200     IF ERROR-WRITING-CTRL-FILE
026300         DISPLAY "*** ERROR DURING REWRITING OF CONTROL-FILE ! ***"
026400         ACCEPT DUMMY
026500     ELSE
026600         ADD 1 TO W-FIELDS-CHANGED-COUNT
026700         DISPLAY "THE NEW VALUE WAS SAVED ! <ENTER> TO CONTINUE"
026800         ACCEPT DUMMY
026900     END-IF.
027000*--------------------------------------------------------------*
027100
027200 READ-CONTROL-FILE-ONLY-RECORD.
027300
027400     MOVE "C" TO CTL-KEY.
027500     MOVE "N" TO W-ERROR-READING-CTRL-FILE.
027600
027700     READ CONTROL-FILE RECORD
027800         INVALID KEY
027900             MOVE "Y" TO W-ERROR-READING-CTRL-FILE.
028000*--------------------------------------------------------------*
028100
028200 WRITE-CONTROL-FILE-ONLY-RECORD.
028300
028400     MOVE "N" TO W-ERROR-WRITING-CTRL-FILE.
028500
028600     REWRITE CONTROL-RECORD
028700         INVALID KEY
028800             MOVE "Y" TO W-ERROR-WRITING-CTRL-FILE.
028900*--------------------------------------------------------------*
029000
029100     COPY "PLGENERAL.CBL".

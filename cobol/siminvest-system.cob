000100*--------------------------------------------------------------*
000200*  SIMINVEST-SYSTEM.COB                                        *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    SIMINVEST-SYSTEM.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  07/15/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  07/15/88  LF      ORIGINAL -- ACCOUNTS-PAYABLE-SYSTEM TOP    *
001400*                    MENU SHAPE, REQ AP-950.                    *
001500*  02/11/93  RDM     ADDED 5TH MENU OPTION FOR THE NEW BATCH    *
001600*                    SUB-MENU, REQ AP-1098.                      *
001700*  01/04/99  RMP     Y2K REVIEW -- NO DATE FIELDS IN THIS       *
001800*                    PROGRAM, NO CHANGE REQUIRED, REQ AP-1203. *
001900*  07/02/19  RMP     REBUILT FOR SIMINVEST AS SIMINVEST-SYSTEM  *
002000*                    -- TOP MENU NOW ROUTES TO CONTROL-FILE     *
002100*                    MAINTENANCE, ACCOUNT TRANSACTIONS, THE      *
002200*                    INVESTMENT SUB-MENU AND THE NIGHTLY BATCH   *
002300*                    SUB-MENU.  SIMINVEST-01.                    *
002400*--------------------------------------------------------------*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600
003700     COPY "wscase01.cbl".
003800
003900     01  W-MAIN-MENU-OPTION             PIC 9.
004000         88  VALID-MAIN-MENU-OPTION        VALUE 0 THROUGH 4.
004100
004200     77  DUMMY                          PIC X.
004300     77  W-OPTIONS-CHOSEN-COUNT          PIC 9(04)    COMP.
004400
004500     77  W-SESSION-DATE                 PIC 9(08).
004600     01  W-SESSION-DATE-BRKDWN REDEFINES W-SESSION-DATE.
004700         05  WSD-CCYY                      PIC 9(04).
004800         05  WSD-MM                        PIC 9(02).
004900         05  WSD-DD                        PIC 9(02).
005000
005100     77  W-SESSION-TIME                 PIC 9(06).
005200     01  W-SESSION-TIME-BRKDWN REDEFINES W-SESSION-TIME.
005300         05  WST-HH                        PIC 9(02).
005400         05  WST-MM                        PIC 9(02).
005500         05  WST-SS                        PIC 9(02).
005600
005700     77  W-DISPLAY-OPTIONS-COUNT         PIC 9(04).
005800     01  W-DISPLAY-OPTIONS-COUNT-GRP REDEFINES
005900                 W-DISPLAY-OPTIONS-COUNT.
006000         05  WDOC-GROUP-1                  PIC 99.
006100         05  WDOC-GROUP-2                  PIC 99.
006200*--------------------------------------------------------------*
006300
006400 PROCEDURE DIVISION.
006500
006600     MOVE 0 TO W-OPTIONS-CHOSEN-COUNT.
006700     ACCEPT W-SESSION-DATE FROM DATE YYYYMMDD.
006800     ACCEPT W-SESSION-TIME FROM TIME.
006900     DISPLAY "SIMINVEST SYSTEM SESSION STARTED "
007000         WSD-MM "/" WSD-DD "/" WSD-CCYY " AT "
007100         WST-HH ":" WST-MM ":" WST-SS.
007200
007300     PERFORM GET-MENU-OPTION.
007400     PERFORM GET-MENU-OPTION
007500         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
007600            OR VALID-MAIN-MENU-OPTION.
007700
007800     PERFORM DO-OPTIONS UNTIL W-MAIN-MENU-OPTION EQUAL ZERO.
007900
008000     MOVE W-OPTIONS-CHOSEN-COUNT TO W-DISPLAY-OPTIONS-COUNT.
008100     DISPLAY "OPTIONS CHOSEN THIS SESSION: " WDOC-GROUP-1
008200         WDOC-GROUP-2.
008300
008400     STOP RUN.
008500*--------------------------------------------------------------*
008600
008700 GET-MENU-OPTION.
008800
008900     PERFORM CLEAR-SCREEN.
009000     DISPLAY "                              SIMINVEST SYSTEM".
009100     DISPLAY " ".
009200     DISPLAY "                          --------------------------------".
009300     DISPLAY "                          | 1 - CONTROL-FILE MAINTENANCE |".
009400     DISPLAY "                          | 2 - ACCOUNT TRANSACTIONS     |".
009500     DISPLAY "                          | 3 - INVESTMENT OPERATIONS    |".
009600     DISPLAY "                          | 4 - NIGHTLY BATCH JOBS       |".
009700     DISPLAY "                          | 0 - EXIT                     |".
009800     DISPLAY "                          -------------------------------".
009900     DISPLAY " ".
010000     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
010100     PERFORM JUMP-LINE 11 TIMES.
010200     ACCEPT W-MAIN-MENU-OPTION.
010300
010400     IF W-MAIN-MENU-OPTION EQUAL ZERO
010500         DISPLAY "PROGRAM TERMINATED !"
010600     ELSE
010700         IF NOT VALID-MAIN-MENU-OPTION
010800             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
010900             ACCEPT DUMMY
011000         END-IF
011100     END-IF.
011200*--------------------------------------------------------------*
011300
011400 DO-OPTIONS.
011500
011600     PERFORM CLEAR-SCREEN.
011700
011800     IF W-MAIN-MENU-OPTION = 1
011900         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
012000         CALL "CONTROL-FILE-MAINTENANCE"
012100     END-IF.
012200
012300     IF W-MAIN-MENU-OPTION = 2
012400         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
012500         CALL "ACCOUNT-TRANSACTION"
012600     END-IF.
012700
012800     IF W-MAIN-MENU-OPTION = 3
012900         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
013000         CALL "INVESTMENT-OPERATIONS"
013100     END-IF.
013200
013300     IF W-MAIN-MENU-OPTION = 4
013400         ADD 1 TO W-OPTIONS-CHOSEN-COUNT
013500         CALL "NIGHTLY-BATCH-JOBS"
013600     END-IF.
013700
013800     PERFORM GET-MENU-OPTION.
013900     PERFORM GET-MENU-OPTION
014000         UNTIL W-MAIN-MENU-OPTION EQUAL ZERO
014100            OR VALID-MAIN-MENU-OPTION.
014200*--------------------------------------------------------------*
014300
014400     COPY "PLGENERAL.CBL".

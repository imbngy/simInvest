000100*--------------------------------------------------------------*
000200*  INVESTMENT-SIMULATE.COB                                     *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-SIMULATE.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  02/20/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  02/20/89  LF      ORIGINAL -- ADD-MODULE OF THE VOUCHER-     *
001400*                    MAINTENANCE PROGRAM, REQ AP-980.          *
001500*  08/11/93  LF      ADDED QUIT-AFTER-EACH-RECORD CONFIRM, REQ  *
001600*                    AP-1098.                                  *
001700*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001800*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
001900*                    AP-1203.                                  *
002000*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-       *
002100*                    SIMULATE -- ADD-MODULE SHAPE KEPT, FIELD   *
002200*                    PROMPTS REPLACED, WIRED TO                 *
002300*                    PL-CALC-EXPECTED-RETURN.CBL FOR THE         *
002400*                    EXPECTED-RETURN FIGURE.  SIMINVEST-22.      *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLINV.CBL".
003400     COPY "SLCONTRL.CBL".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "FDINV.CBL".
004000     COPY "FDCONTRL.CBL".
004100
004200 WORKING-STORAGE SECTION.
004300
004400     COPY "wscase01.cbl".
004500
004600     01  WS-INVESTMENT-REL-KEY        PIC 9(09)    COMP.
004700
004800     01  W-VALID-ANSWER                PIC X.
004900         88  VALID-ANSWER                VALUE "Y", "N".
005000         88  QUIT-IS-CONFIRMED           VALUE "Y".
005100
005200     77  ENTRY-USER-ID                  PIC 9(09).
005300     77  ENTRY-ACCT-ID                  PIC 9(09).
005400     77  ENTRY-ASSET                    PIC X(30).
005500     77  ENTRY-AMOUNT                   PIC S9(09)V99.
005600     77  ENTRY-DURATION-MONTHS          PIC 9(04).
005700     77  ENTRY-RATE                     PIC S9(03)V9999.
005800     77  ENTRY-CONTRIB                  PIC S9(09)V99.
005900     77  MSG-CONFIRMATION               PIC X(60).
006000     77  MSG-AFTER-SAVING               PIC X(60).
006100     77  DUMMY                          PIC X.
006200
006300*--------------------------------------------------------------*
006400*  WORK FIELDS FOR PL-CALC-EXPECTED-RETURN.CBL                  *
006500*--------------------------------------------------------------*
006600     77  WEXR-PRINCIPAL                 PIC S9(09)V99.
006700     77  WEXR-MONTHLY-CONTRIB           PIC S9(09)V99.
006800     77  WEXR-ANNUAL-RATE                PIC S9(03)V9999.
006900     77  WEXR-DURATION-MONTHS            PIC 9(04)    COMP.
007000     77  WEXR-MONTH-CTR                 PIC 9(04)    COMP.
007100     77  WEXR-MONTHLY-RATE               PIC S9(03)V9(9).
007200     77  WEXR-COMPOUND-FACTOR            PIC S9(03)V9(9).
007300     77  WEXR-FV-INITIAL                 PIC S9(09)V99.
007400     77  WEXR-FV-PAC                     PIC S9(09)V99.
007500     77  WEXR-EXPECTED-RETURN            PIC S9(09)V99.
007600
007700*--------------------------------------------------------------*
007800*  WORK FIELDS FOR PL-NEXT-ID.CBL                               *
007900*--------------------------------------------------------------*
008000     01  W-ERROR-READING-CTRL-FILE    PIC X.
008100         88  ERROR-READING-CTRL-FILE     VALUE "Y".
008200
008300     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
008400         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
008500
008600     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
008700     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
008800     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
008900
009000*--------------------------------------------------------------*
009100*  WORK FIELDS FOR THE "NOW" TIMESTAMP                          *
009200*--------------------------------------------------------------*
009300     77  WPT-NOW-CCYYMMDD               PIC 9(08)    COMP.
009400     77  WPT-NOW-HHMMSS                 PIC 9(06)    COMP.
009500*--------------------------------------------------------------*
009600
009700 PROCEDURE DIVISION.
009800
009900     OPEN I-O INVESTMENT-FILE.
010000     OPEN I-O CONTROL-FILE.
010100
010200     PERFORM ADD-REC-GET-ANOTHER.
010300     PERFORM ADD-REC-GET-ANOTHER UNTIL QUIT-IS-CONFIRMED.
010400
010500     CLOSE INVESTMENT-FILE.
010600     CLOSE CONTROL-FILE.
010700
010800     EXIT PROGRAM.
010900
011000     STOP RUN.
011100*--------------------------------------------------------------*
011200
011300 ADD-REC-GET-ANOTHER.
011400
011500     MOVE "N" TO W-VALID-ANSWER.
011600     PERFORM GET-SIMULATION-FIELDS.
011700
011800     IF NOT QUIT-IS-CONFIRMED
011900         MOVE "THE NEW SIMULATION HAS BEEN SAVED ! <ENTER> TO CONTINUE"
012000             TO MSG-AFTER-SAVING
012100         PERFORM SAVE-NEW-INVESTMENT-RECORD
012200     END-IF.
012300*--------------------------------------------------------------*
012400
012500 GET-SIMULATION-FIELDS.
012600
012700     PERFORM CLEAR-SCREEN.
012800     MOVE 0 TO ENTRY-USER-ID.
012900     PERFORM GET-ENTRY-USER-ID
013000         UNTIL ENTRY-USER-ID NOT EQUAL ZERO
013100            OR QUIT-IS-CONFIRMED.
013200
013300     MOVE 0 TO ENTRY-ACCT-ID.
013400     PERFORM GET-ENTRY-ACCT-ID
013500         UNTIL ENTRY-ACCT-ID NOT EQUAL ZERO
013600            OR QUIT-IS-CONFIRMED.
013700
013800     MOVE SPACES TO ENTRY-ASSET.
013900     PERFORM GET-ENTRY-ASSET
014000         UNTIL ENTRY-ASSET NOT EQUAL SPACES
014100            OR QUIT-IS-CONFIRMED.
014200
014300     MOVE 0 TO ENTRY-AMOUNT.
014400     PERFORM GET-ENTRY-AMOUNT
014500         UNTIL ENTRY-AMOUNT > ZERO
014600            OR QUIT-IS-CONFIRMED.
014700
014800     MOVE 0 TO ENTRY-DURATION-MONTHS.
014900     PERFORM GET-ENTRY-DURATION
015000         UNTIL ENTRY-DURATION-MONTHS > ZERO
015100            OR QUIT-IS-CONFIRMED.
015200
015300     MOVE -1 TO ENTRY-RATE.
015400     PERFORM GET-ENTRY-RATE
015500         UNTIL ENTRY-RATE NOT LESS THAN ZERO
015600            OR QUIT-IS-CONFIRMED.
015700
015800     MOVE -1 TO ENTRY-CONTRIB.
015900     PERFORM GET-ENTRY-CONTRIB
016000         UNTIL ENTRY-CONTRIB NOT LESS THAN ZERO
016100            OR QUIT-IS-CONFIRMED.
016200*--------------------------------------------------------------*
016300
016400 GET-ENTRY-USER-ID.
016500     DISPLAY "OWNING USER ID (<ENTER> TO QUIT): ".
016600     ACCEPT ENTRY-USER-ID.
016700     IF ENTRY-USER-ID EQUAL ZERO
016800         PERFORM CONFIRM-IF-WANT-TO-QUIT
016900     END-IF.
017000
017100 GET-ENTRY-ACCT-ID.
017200     DISPLAY "LINKED ACCOUNT ID (<ENTER> TO QUIT): ".
017300     ACCEPT ENTRY-ACCT-ID.
017400     IF ENTRY-ACCT-ID EQUAL ZERO
017500         PERFORM CONFIRM-IF-WANT-TO-QUIT
017600     END-IF.
017700
017800 GET-ENTRY-ASSET.
017900     DISPLAY "ASSET NAME/LABEL (<ENTER> TO QUIT): ".
018000     ACCEPT ENTRY-ASSET.
018100     IF ENTRY-ASSET EQUAL SPACES
018200         PERFORM CONFIRM-IF-WANT-TO-QUIT
018300     END-IF.
018400
018500 GET-ENTRY-AMOUNT.
018600     DISPLAY "INITIAL AMOUNT (<ENTER> TO QUIT): ".
018700     ACCEPT ENTRY-AMOUNT.
018800     IF ENTRY-AMOUNT NOT > ZERO
018900         PERFORM CONFIRM-IF-WANT-TO-QUIT
019000     END-IF.
019100
019200 GET-ENTRY-DURATION.
019300     DISPLAY "DURATION IN MONTHS (<ENTER> TO QUIT): ".
019400     ACCEPT ENTRY-DURATION-MONTHS.
019500     IF ENTRY-DURATION-MONTHS NOT > ZERO
019600         PERFORM CONFIRM-IF-WANT-TO-QUIT
019700     END-IF.
019800
019900 GET-ENTRY-RATE.
020000     DISPLAY "ANNUAL INTEREST RATE, PERCENT (<ENTER> TO QUIT): ".
020100     ACCEPT ENTRY-RATE.
020200     IF ENTRY-RATE < ZERO
020300         PERFORM CONFIRM-IF-WANT-TO-QUIT
020400     END-IF.
020500
020600 GET-ENTRY-CONTRIB.
020700     DISPLAY "MONTHLY CONTRIBUTION, ZERO IF NONE (<ENTER> TO QUIT): ".
020800     ACCEPT ENTRY-CONTRIB.
020900     IF ENTRY-CONTRIB < ZERO
021000         PERFORM CONFIRM-IF-WANT-TO-QUIT
021100     END-IF.
021200*--------------------------------------------------------------*
021300
021400 SAVE-NEW-INVESTMENT-RECORD.
021500
021600     MOVE ENTRY-AMOUNT TO WEXR-PRINCIPAL.
021700     MOVE ENTRY-CONTRIB TO WEXR-MONTHLY-CONTRIB.
021800     MOVE ENTRY-RATE TO WEXR-ANNUAL-RATE.
021900     MOVE ENTRY-DURATION-MONTHS TO WEXR-DURATION-MONTHS.
022000     PERFORM CALCULATE-EXPECTED-RETURN.
022100
022200     PERFORM GET-NEXT-INV-ID.
022300     ACCEPT WPT-NOW-CCYYMMDD FROM DATE YYYYMMDD.
022400     ACCEPT WPT-NOW-HHMMSS FROM TIME.
022500
022600     MOVE WNID-NEW-INV-ID TO INV-ID.
022700     MOVE ENTRY-USER-ID TO INV-USER-ID.
022800     MOVE ENTRY-ACCT-ID TO INV-ACCT-ID.
022900     MOVE ENTRY-ASSET TO INV-ASSET.
023000     MOVE ENTRY-AMOUNT TO INV-AMOUNT.
023100     MOVE ENTRY-DURATION-MONTHS TO INV-DURATION-MONTHS.
023200     MOVE ENTRY-RATE TO INV-INTEREST-RATE.
023300     MOVE ENTRY-CONTRIB TO INV-MONTHLY-CONTRIB.
023400     MOVE WEXR-EXPECTED-RETURN TO INV-EXPECTED-RETURN.
023500     MOVE "N" TO INV-CONFIRMED.
023600     MOVE 0 TO INV-PAC-MONTHS-PAID.
023700     COMPUTE INV-SIMULATED-AT =
023800         (WPT-NOW-CCYYMMDD * 1000000) + WPT-NOW-HHMMSS.
023900     MOVE 0 TO INV-CREATED-AT.
024000
024100     MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
024200
024300     WRITE INVESTMENT-RECORD
024400         INVALID KEY
024500             DISPLAY "*** ERROR WRITING INVESTMENT-FILE ! ***".
024600
024700     DISPLAY "EXPECTED RETURN OVER THE FULL DURATION: "
024800         WEXR-EXPECTED-RETURN.
024900     DISPLAY MSG-AFTER-SAVING.
025000     ACCEPT DUMMY.
025100*--------------------------------------------------------------*
025200
025300     COPY "PLGENERAL.CBL".
025400     COPY "PL-CALC-EXPECTED-RETURN.CBL".
025500     COPY "PL-NEXT-ID.CBL".

000100*--------------------------------------------------------------*
000200*  ACCOUNT-TRANSACTION.COB                                     *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ACCOUNT-TRANSACTION.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  11/18/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  11/18/88  LF      ORIGINAL -- NAME-SEARCH/BROWSE INQUIRY     *
001400*                    PROGRAM, REQ AP-1010.                     *
001500*  05/06/92  LF      ADDED THE SEQUENTIAL-BROWSE "DISPLAY NEXT  *
001600*                    RECORD" PROMPT, REQ AP-1071.               *
001700*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001800*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
001900*                    AP-1203.                                  *
002000*  07/02/19  RMP     REBUILT FOR SIMINVEST AS ACCOUNT-          *
002100*                    TRANSACTION -- NAME-SEARCH/BROWSE REPLACED *
002200*                    BY ACCOUNT-ID LOOKUP (RELATIVE READ),      *
002300*                    ADDED DEPOSIT AND WITHDRAWAL POSTING.      *
002400*                    SIMINVEST-22.                              *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLACCT.CBL".
003400     COPY "SLTRANX.CBL".
003500     COPY "SLCONTRL.CBL".
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000     COPY "FDACCT.CBL".
004100     COPY "FDTRANX.CBL".
004200     COPY "FDCONTRL.CBL".
004300
004400 WORKING-STORAGE SECTION.
004500
004600     COPY "wscase01.cbl".
004700
004800     01  W-ACCOUNT-NOT-FOUND          PIC X.
004900         88  ACCOUNT-NOT-FOUND          VALUE "Y".
005000
005100     01  WS-ACCOUNT-REL-KEY           PIC 9(09)    COMP.
005200
005300     01  W-ACCOUNT-MENU-OPTION        PIC 9.
005400         88  VALID-ACCOUNT-MENU-OPTION  VALUE 0 THROUGH 2.
005500
005600     01  W-VALID-ANSWER                PIC X.
005700         88  VALID-ANSWER                VALUE "Y", "N".
005800
005900     77  ENTRY-ACCOUNT-NUMBER          PIC 9(09).
006000     77  ENTRY-AMOUNT                  PIC 9(09)V99.
006100     77  MSG-CONFIRMATION               PIC X(60).
006200     77  DUMMY                          PIC X.
006300
006400*--------------------------------------------------------------*
006500*  WORK FIELDS FOR PL-NEXT-ID.CBL AND PL-POST-TRANSACTIONS.CBL  *
006600*--------------------------------------------------------------*
006700     01  W-ERROR-READING-CTRL-FILE    PIC X.
006800         88  ERROR-READING-CTRL-FILE     VALUE "Y".
006900
007000     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
007100         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
007200
007300     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
007400     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
007500     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
007600
007700     77  WPT-ACCT-ID                   PIC 9(09).
007800     77  WPT-TX-TYPE                   PIC X(10).
007900     77  WPT-AMOUNT                    PIC S9(09)V99.
008000     77  WPT-INV-ID                    PIC 9(09).
008100     77  WPT-ITX-TYPE                  PIC X(10).
008200     77  WPT-ITX-AMOUNT                PIC S9(09)V99.
008300     77  WPT-NOW-CCYYMMDD              PIC 9(08)    COMP.
008400     77  WPT-NOW-HHMMSS                PIC 9(06)    COMP.
008500*--------------------------------------------------------------*
008600
008700 PROCEDURE DIVISION.
008800
008900     OPEN I-O ACCOUNT-FILE.
009000     OPEN EXTEND TRANSACTION-FILE.
009100     OPEN I-O CONTROL-FILE.
009200
009300     PERFORM GET-ACCOUNT-NUMBER-AND-SEARCH.
009400     PERFORM GET-ACCOUNT-NUMBER-AND-SEARCH
009500         UNTIL ENTRY-ACCOUNT-NUMBER EQUAL ZERO
009600            OR NOT ACCOUNT-NOT-FOUND.
009700
009800     PERFORM SHOW-RECORD-AND-DO-OPTIONS
009900         UNTIL ENTRY-ACCOUNT-NUMBER EQUAL ZERO.
010000
010100     CLOSE ACCOUNT-FILE.
010200     CLOSE TRANSACTION-FILE.
010300     CLOSE CONTROL-FILE.
010400
010500     EXIT PROGRAM.
010600
010700     STOP RUN.
010800*--------------------------------------------------------------*
010900
011000 GET-ACCOUNT-NUMBER-AND-SEARCH.
011100
011200     PERFORM CLEAR-SCREEN.
011300     DISPLAY "INFORM AN ACCOUNT NUMBER TO POST (<ENTER> TO QUIT)".
011400     ACCEPT ENTRY-ACCOUNT-NUMBER.
011500
011600     IF ENTRY-ACCOUNT-NUMBER EQUAL ZERO
011700         DISPLAY "PROGRAM TERMINATED !"
011800     ELSE
011900         MOVE ENTRY-ACCOUNT-NUMBER TO ACCT-ID
012000         PERFORM LOOK-FOR-ACCOUNT-RECORD
012100         IF ACCOUNT-NOT-FOUND
012200             DISPLAY "ACCOUNT NOT FOUND ! <ENTER> TO CONTINUE"
012300             ACCEPT DUMMY
012400         END-IF
012500     END-IF.
012600*--------------------------------------------------------------*
012700
012800 SHOW-RECORD-AND-DO-OPTIONS.
012900
013000     PERFORM GET-TRANSACTION-MENU-OPTION.
013100     PERFORM GET-TRANSACTION-MENU-OPTION
013200         UNTIL W-ACCOUNT-MENU-OPTION EQUAL ZERO
013300            OR VALID-ACCOUNT-MENU-OPTION.
013400
013500     IF W-ACCOUNT-MENU-OPTION = 1
013600         PERFORM DO-ACCOUNT-DEPOSIT
013700     END-IF.
013800     IF W-ACCOUNT-MENU-OPTION = 2
013900         PERFORM DO-ACCOUNT-WITHDRAWAL
014000     END-IF.
014100
014200     PERFORM GET-ACCOUNT-NUMBER-AND-SEARCH.
014300     PERFORM GET-ACCOUNT-NUMBER-AND-SEARCH
014400         UNTIL ENTRY-ACCOUNT-NUMBER EQUAL ZERO
014500            OR NOT ACCOUNT-NOT-FOUND.
014600*--------------------------------------------------------------*
014700
014800 GET-TRANSACTION-MENU-OPTION.
014900
015000     PERFORM CLEAR-SCREEN.
015100     DISPLAY "ACCOUNT..........: " ACCT-ID.
015200     DISPLAY "NAME.............: " ACCT-NAME.
015300     DISPLAY "BALANCE..........: " ACCT-BALANCE.
015400     DISPLAY " ".
015500     DISPLAY "                          ------------------------------".
015600     DISPLAY "                          | 1 - DEPOSIT                |".
015700     DISPLAY "                          | 2 - WITHDRAWAL             |".
015800     DISPLAY "                          | 0 - RETURN                 |".
015900     DISPLAY "                          ------------------------------".
016000     PERFORM JUMP-LINE 10 TIMES.
016100     ACCEPT W-ACCOUNT-MENU-OPTION.
016200
016300     IF W-ACCOUNT-MENU-OPTION NOT EQUAL ZERO
016400         IF NOT VALID-ACCOUNT-MENU-OPTION
016500             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
016600             ACCEPT DUMMY
016700         END-IF
016800     END-IF.
016900*--------------------------------------------------------------*
017000
017100 DO-ACCOUNT-DEPOSIT.
017200
017300     DISPLAY "AMOUNT TO DEPOSIT: ".
017400     ACCEPT ENTRY-AMOUNT.
017500
017600     IF ENTRY-AMOUNT > 0
017700         MOVE "DO YOU CONFIRM THIS DEPOSIT ? <Y/N>" TO MSG-CONFIRMATION
017800         PERFORM CONFIRM-EXECUTION
017900         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
018000
018100         IF VALID-ANSWER AND W-VALID-ANSWER = "Y"
018200             ADD ENTRY-AMOUNT TO ACCT-BALANCE
018300             PERFORM REWRITE-ACCOUNT-RECORD
018400
018500             MOVE ACCT-ID TO WPT-ACCT-ID
018600             MOVE "DEPOSIT   " TO WPT-TX-TYPE
018700             MOVE ENTRY-AMOUNT TO WPT-AMOUNT
018800             PERFORM WRITE-ACCOUNT-TRANSACTION
018900
019000             DISPLAY "DEPOSIT POSTED ! <ENTER> TO CONTINUE"
019100             ACCEPT DUMMY
019200         END-IF
019300     ELSE
019400         DISPLAY "AMOUNT MUST BE GREATER THAN ZERO ! <ENTER> TO CONTINUE"
019500         ACCEPT DUMMY
019600     END-IF.
019700*--------------------------------------------------------------*
019800
019900 DO-ACCOUNT-WITHDRAWAL.
020000
020100     DISPLAY "AMOUNT TO WITHDRAW: ".
020200     ACCEPT ENTRY-AMOUNT.
020300
020400     IF ENTRY-AMOUNT > 0 AND ENTRY-AMOUNT NOT > ACCT-BALANCE
020500         MOVE "DO YOU CONFIRM THIS WITHDRAWAL ? <Y/N>" TO MSG-CONFIRMATION
020600         PERFORM CONFIRM-EXECUTION
020700         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
020800
020900         IF VALID-ANSWER AND W-VALID-ANSWER = "Y"
021000             SUBTRACT ENTRY-AMOUNT FROM ACCT-BALANCE
021100             PERFORM REWRITE-ACCOUNT-RECORD
021200
021300             MOVE ACCT-ID TO WPT-ACCT-ID
021400             MOVE "WITHDRAWAL" TO WPT-TX-TYPE
021500             MOVE ENTRY-AMOUNT TO WPT-AMOUNT
021600             PERFORM WRITE-ACCOUNT-TRANSACTION
021700
021800             DISPLAY "WITHDRAWAL POSTED ! <ENTER> TO CONTINUE"
021900             ACCEPT DUMMY
022000         END-IF
022100     ELSE
022200         DISPLAY "AMOUNT MUST BE > 0 AND <= BALANCE ! <ENTER> TO CONT"
022300         ACCEPT DUMMY
022400     END-IF.
022500*--------------------------------------------------------------*
022600
022700 REWRITE-ACCOUNT-RECORD.
022800
022900     REWRITE ACCOUNT-RECORD
023000         INVALID KEY
023100             DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***"
023200             ACCEPT DUMMY.
023300*--------------------------------------------------------------*
023400
023500     COPY "PLGENERAL.CBL".
023600     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
023700     COPY "PL-NEXT-ID.CBL".
023800     COPY "PL-POST-TRANSACTIONS.CBL".

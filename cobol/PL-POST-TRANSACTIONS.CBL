000100*--------------------------------------------------------------*
000200*  PL-POST-TRANSACTIONS.CBL                                    *
000300*  WRITES ONE TRANSACTION-RECORD OR INVESTMENT-TRANSACTION-     *
000400*  RECORD TO THE APPROPRIATE LEDGER FILE.  BOTH FILES ARE      *
000500*  APPEND-ONLY LINE SEQUENTIAL, SO THE WRITE ITSELF NEVER      *
000600*  FAILS THE WAY AN INDEXED REWRITE CAN.  THE CALLING PROGRAM  *
000700*  MUST HAVE TRANSACTION-FILE / INVESTMENT-TRANSACTION-FILE    *
000800*  OPEN FOR OUTPUT (EXTEND ON A RESTART) AND MUST LOAD          *
000900*  WPT-ACCT-ID/WPT-TX-TYPE/WPT-AMOUNT OR                       *
001000*  WPT-INV-ID/WPT-ITX-TYPE/WPT-ITX-AMOUNT BEFORE PERFORMING.   *
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
001400*  1999-01-04  RMP     SWITCHED THE TIMESTAMP STAMP FROM        *
001500*                      ACCEPT FROM DATE (YYMMDD) TO ACCEPT     *
001600*                      FROM DATE YYYYMMDD SO THE CENTURY IS    *
001700*                      NO LONGER ASSUMED (Y2K, REQ AP-1203).   *
001800*--------------------------------------------------------------*
001900 WRITE-ACCOUNT-TRANSACTION.
002000     PERFORM GET-NEXT-TX-ID.
002100     ACCEPT WPT-NOW-CCYYMMDD FROM DATE YYYYMMDD.
002200     ACCEPT WPT-NOW-HHMMSS FROM TIME.
002300
002400     MOVE WNID-NEW-TX-ID TO TX-ID.
002500     MOVE WPT-ACCT-ID TO TX-ACCT-ID.
002600     MOVE WPT-TX-TYPE TO TX-TYPE.
002700     MOVE WPT-AMOUNT TO TX-AMOUNT.
002800     COMPUTE TX-TIMESTAMP =
002900         (WPT-NOW-CCYYMMDD * 1000000) + WPT-NOW-HHMMSS.
003000
003100     WRITE TRANSACTION-RECORD.
003200
003300 WRITE-INVESTMENT-TRANSACTION.
003400     PERFORM GET-NEXT-ITX-ID.
003500     ACCEPT WPT-NOW-CCYYMMDD FROM DATE YYYYMMDD.
003600     ACCEPT WPT-NOW-HHMMSS FROM TIME.
003700
003800     MOVE WNID-NEW-ITX-ID TO ITX-ID.
003900     MOVE WPT-INV-ID TO ITX-INV-ID.
004000     MOVE WPT-ITX-TYPE TO ITX-TYPE.
004100     MOVE WPT-ITX-AMOUNT TO ITX-AMOUNT.
004200     COMPUTE ITX-TIMESTAMP =
004300         (WPT-NOW-CCYYMMDD * 1000000) + WPT-NOW-HHMMSS.
004400
004500     WRITE INVESTMENT-TRANSACTION-RECORD.

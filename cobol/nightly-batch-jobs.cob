000100*--------------------------------------------------------------*
000200*  NIGHTLY-BATCH-JOBS.COB                                      *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    NIGHTLY-BATCH-JOBS.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  08/01/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  08/01/88  LF      ORIGINAL -- PAYMENT-MODE'S MENU SHAPE      *
001400*                    REUSED FOR THE NIGHTLY BATCH SUB-MENU,     *
001500*                    REQ AP-953.                                *
001600*  01/04/99  RMP     Y2K REVIEW -- NO DATE FIELDS IN THIS       *
001700*                    PROGRAM, NO CHANGE REQUIRED, REQ AP-1203. *
001800*  07/02/19  RMP     REBUILT FOR SIMINVEST AS NIGHTLY-BATCH-    *
001900*                    JOBS -- OPTIONS NOW DISPATCH TO THE        *
002000*                    ACCOUNT-INTEREST-ACCRUAL AND INVESTMENT-   *
002100*                    PAC-BATCH PROGRAMS.  SIMINVEST-58.         *
002200*--------------------------------------------------------------*
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SPECIAL-NAMES.
002600     C01 IS TOP-OF-FORM.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900
003000 DATA DIVISION.
003100 FILE SECTION.
003200
003300 WORKING-STORAGE SECTION.
003400
003500     COPY "wscase01.cbl".
003600
003700     01  W-CONTROL-MENU-OPTION          PIC 9.
003800         88  VALID-CONTROL-MENU-OPTION     VALUE 0 THROUGH 2.
003900
004000     01  W-VALID-ANSWER                 PIC X.
004100         88  VALID-ANSWER                    VALUE "Y", "N".
004200
004300     77  MSG-CONFIRMATION               PIC X(75).
004400     77  DUMMY                          PIC X.
004500     77  W-JOBS-RUN-COUNT                PIC 9(04)    COMP.
004600
004700     77  W-SESSION-DATE                 PIC 9(08).
004800     01  W-SESSION-DATE-BRKDWN REDEFINES W-SESSION-DATE.
004900         05  WSD-CCYY                      PIC 9(04).
005000         05  WSD-MM                        PIC 9(02).
005100         05  WSD-DD                        PIC 9(02).
005200
005300     77  W-SESSION-TIME                 PIC 9(06).
005400     01  W-SESSION-TIME-BRKDWN REDEFINES W-SESSION-TIME.
005500         05  WST-HH                        PIC 9(02).
005600         05  WST-MM                        PIC 9(02).
005700         05  WST-SS                        PIC 9(02).
005800
005900     77  W-DISPLAY-JOBS-COUNT            PIC 9(04).
006000     01  W-DISPLAY-JOBS-COUNT-GRP REDEFINES
006100                 W-DISPLAY-JOBS-COUNT.
006200         05  WDJC-GROUP-1                  PIC 99.
006300         05  WDJC-GROUP-2                  PIC 99.
006400*--------------------------------------------------------------*
006500
006600 PROCEDURE DIVISION.
006700
006800     MOVE 0 TO W-JOBS-RUN-COUNT.
006900     ACCEPT W-SESSION-DATE FROM DATE YYYYMMDD.
007000     ACCEPT W-SESSION-TIME FROM TIME.
007100     DISPLAY "NIGHTLY BATCH JOBS SESSION STARTED "
007200         WSD-MM "/" WSD-DD "/" WSD-CCYY " AT "
007300         WST-HH ":" WST-MM ":" WST-SS.
007400
007500     PERFORM GET-MENU-OPTION.
007600     PERFORM GET-MENU-OPTION
007700         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
007800            OR VALID-CONTROL-MENU-OPTION.
007900
008000     PERFORM DO-OPTIONS UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO.
008100
008200     MOVE W-JOBS-RUN-COUNT TO W-DISPLAY-JOBS-COUNT.
008300     DISPLAY "JOBS RUN THIS SESSION: " WDJC-GROUP-1 WDJC-GROUP-2.
008400
008500     EXIT PROGRAM.
008600
008700     STOP RUN.
008800*--------------------------------------------------------------*
008900
009000 GET-MENU-OPTION.
009100
009200     PERFORM CLEAR-SCREEN.
009300     DISPLAY "                       NIGHTLY BATCH JOBS".
009400     DISPLAY " ".
009500     DISPLAY "                    -------------------------------------".
009600     DISPLAY "                    | 1 - RUN ACCOUNT INTEREST ACCRUAL   |".
009700     DISPLAY "                    | 2 - RUN MONTHLY PAC CONTRIB. BATCH |".
009800     DISPLAY "                    | 0 - RETURN TO MAIN MENU            |".
009900     DISPLAY "                     -------------------------------------".
010000     DISPLAY " ".
010100     DISPLAY "                          - CHOOSE AN OPTION FROM MENU:  ".
010200     PERFORM JUMP-LINE 08 TIMES.
010300     ACCEPT W-CONTROL-MENU-OPTION.
010400
010500     IF W-CONTROL-MENU-OPTION EQUAL ZERO
010600         DISPLAY "RETURNING TO MAIN MENU !"
010700     ELSE
010800         IF NOT VALID-CONTROL-MENU-OPTION
010900             DISPLAY "INVALID OPTION ! <ENTER> TO CONTINUE"
011000             ACCEPT DUMMY
011100         END-IF
011200     END-IF.
011300*--------------------------------------------------------------*
011400
011500 DO-OPTIONS.
011600
011700     IF W-CONTROL-MENU-OPTION = 1
011800         ADD 1 TO W-JOBS-RUN-COUNT
011900         DISPLAY "RUNNING ACCOUNT INTEREST ACCRUAL ..."
012000         CALL "ACCOUNT-INTEREST-ACCRUAL"
012100         DISPLAY "ACCOUNT INTEREST ACCRUAL COMPLETE ! <ENTER> TO CONTINUE"
012200         ACCEPT DUMMY
012300     END-IF.
012400
012500     IF W-CONTROL-MENU-OPTION = 2
012600         ADD 1 TO W-JOBS-RUN-COUNT
012700         DISPLAY "RUNNING MONTHLY PAC CONTRIBUTION BATCH ..."
012800         CALL "INVESTMENT-PAC-BATCH"
012900         DISPLAY "PAC BATCH COMPLETE ! SEE PAC-LOG. <ENTER> TO CONT"
013000         ACCEPT DUMMY
013100     END-IF.
013200
013300     PERFORM GET-MENU-OPTION.
013400     PERFORM GET-MENU-OPTION
013500         UNTIL W-CONTROL-MENU-OPTION EQUAL ZERO
013600            OR VALID-CONTROL-MENU-OPTION.
013700*--------------------------------------------------------------*
013800
013900     COPY "PLGENERAL.CBL".

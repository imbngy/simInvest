000100*--------------------------------------------------------------*
000200*  SLINV.CBL                                                   *
000300*  FILE-CONTROL entry for the INVESTMENT-FILE (simInvest       *
000400*  simulations/confirmed investments).  COPY'd into every      *
000500*  program that opens the investment master.                  *
000600*--------------------------------------------------------------*
000700*  CHANGE LOG                                                  *
000800*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
000900*--------------------------------------------------------------*
001000     SELECT INVESTMENT-FILE ASSIGN TO "INVESTMENT-FILE"
001100         ORGANIZATION IS RELATIVE
001200         ACCESS MODE IS DYNAMIC
001300         RELATIVE KEY IS WS-INVESTMENT-REL-KEY.

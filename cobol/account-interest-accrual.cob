000100*--------------------------------------------------------------*
000200*  ACCOUNT-INTEREST-ACCRUAL.COB                                *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    ACCOUNT-INTEREST-ACCRUAL.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  11/06/1988.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  11/06/88  LF      ORIGINAL -- CLEARING-EXISTING-SELECTIONS   *
001400*                    READ-NEXT-UNTIL-END-OF-FILE SHAPE REUSED   *
001500*                    FOR A BATCH SWEEP, REQ AP-960.             *
001600*  06/30/94  RDM     ADDED RUN TOTALS DISPLAY, REQ AP-1139.     *
001700*  01/04/99  RMP     Y2K REVIEW -- DATE FIELDS ARE ALREADY 8-    *
001800*                    DIGIT CCYYMMDD, NO CHANGE REQUIRED, REQ     *
001900*                    AP-1203.                                  *
002000*  07/02/19  RMP     REBUILT FOR SIMINVEST AS ACCOUNT-INTEREST- *
002100*                    ACCRUAL -- APPLIES FIXED 4% COMPOUND        *
002200*                    ANNUAL INTEREST ON FULL YEARS ELAPSED      *
002300*                    SINCE THE LAST ACCRUAL (OR FIRST DEPOSIT). *
002400*                    SIMINVEST-58.                               *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLACCT.CBL".
003400     COPY "SLTRANX.CBL".
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900     COPY "FDACCT.CBL".
004000     COPY "FDTRANX.CBL".
004100
004200 WORKING-STORAGE SECTION.
004300
004400     COPY "wsdate.cbl".
004500
004600     01  W-END-OF-ACCOUNT-FILE         PIC X.
004700         88  END-OF-ACCOUNT-FILE          VALUE "Y".
004800
004900     01  W-END-OF-TRANSACTION-FILE     PIC X.
005000         88  END-OF-TRANSACTION-FILE      VALUE "Y".
005100
005200     01  W-FIRST-DEPOSIT-FOUND-SW      PIC X.
005300         88  FIRST-DEPOSIT-FOUND          VALUE "Y".
005400
005500     77  DUMMY                          PIC X.
005600
005700     77  W-ACCOUNTS-READ-COUNT          PIC 9(06)    COMP.
005800     77  W-ACCOUNTS-ACCRUED-COUNT       PIC 9(06)    COMP.
005900     77  W-ACCOUNTS-SKIPPED-COUNT       PIC 9(06)    COMP.
006000
006100     77  WA-REFERENCE-DATE              PIC 9(08).
006200     77  WA-TODAY                       PIC 9(08)    COMP.
006300     77  WA-YEARS-ELAPSED               PIC 9(04)    COMP.
006400     77  WA-RATE-FACTOR                 PIC 9V9(4)    VALUE 1.04.
006500     77  WA-NEW-BALANCE                 PIC S9(09)V99.
006600
006700     01  WA-REFERENCE-DATE-BRKDWN REDEFINES WA-REFERENCE-DATE.
006800         05  WA-RD-CCYY                   PIC 9(04).
006900         05  WA-RD-MM                     PIC 9(02).
007000         05  WA-RD-DD                     PIC 9(02).
007100
007200     01  WS-ACCOUNT-REL-KEY             PIC 9(09)    COMP.
007300*--------------------------------------------------------------*
007400
007500 PROCEDURE DIVISION.
007600
007700     OPEN I-O ACCOUNT-FILE.
007800
007900     MOVE 0 TO W-ACCOUNTS-READ-COUNT.
008000     MOVE 0 TO W-ACCOUNTS-ACCRUED-COUNT.
008100     MOVE 0 TO W-ACCOUNTS-SKIPPED-COUNT.
008200     ACCEPT WA-TODAY FROM DATE YYYYMMDD.
008300
008400     PERFORM READ-ACCOUNT-NEXT-RECORD.
008500     PERFORM ACCRUE-ACCOUNT-READ-NEXT UNTIL END-OF-ACCOUNT-FILE.
008600
008700     DISPLAY "ACCOUNT INTEREST ACCRUAL -- RUN TOTALS".
008800     DISPLAY "  ACCOUNTS READ......: " W-ACCOUNTS-READ-COUNT.
008900     DISPLAY "  ACCOUNTS ACCRUED...: " W-ACCOUNTS-ACCRUED-COUNT.
009000     DISPLAY "  ACCOUNTS SKIPPED...: " W-ACCOUNTS-SKIPPED-COUNT.
009100
009200     CLOSE ACCOUNT-FILE.
009300
009400     EXIT PROGRAM.
009500
009600     STOP RUN.
009700*--------------------------------------------------------------*
009800
009900 ACCRUE-ACCOUNT-READ-NEXT.
010000
010100     ADD 1 TO W-ACCOUNTS-READ-COUNT.
010200     PERFORM DETERMINE-REFERENCE-DATE.
010300
010400     IF WA-REFERENCE-DATE EQUAL ZERO
010500         ADD 1 TO W-ACCOUNTS-SKIPPED-COUNT
010600     ELSE
010700         MOVE WA-REFERENCE-DATE TO GDTV-DATE-A
010800         MOVE WA-TODAY TO GDTV-DATE-B
010900         PERFORM CALCULATE-DAYS-ELAPSED
011000
011100         IF GDTV-DAYS-ELAPSED < 365
011200             ADD 1 TO W-ACCOUNTS-SKIPPED-COUNT
011300         ELSE
011400             PERFORM CALCULATE-YEARS-ELAPSED
011500             MOVE GDTV-YEARS-ELAPSED TO WA-YEARS-ELAPSED
011600
011700             IF WA-YEARS-ELAPSED EQUAL ZERO
011800                 ADD 1 TO W-ACCOUNTS-SKIPPED-COUNT
011900             ELSE
012000                 PERFORM COMPOUND-THE-BALANCE
012100                 PERFORM ADVANCE-REFERENCE-DATE
012200                 ADD 1 TO W-ACCOUNTS-ACCRUED-COUNT
012300             END-IF
012400         END-IF
012500     END-IF.
012600
012700     PERFORM READ-ACCOUNT-NEXT-RECORD.
012800*--------------------------------------------------------------*
012900
013000 DETERMINE-REFERENCE-DATE.
013100
013200     IF ACCT-LAST-INTEREST-DATE NOT EQUAL ZERO
013300         MOVE ACCT-LAST-INTEREST-DATE TO WA-REFERENCE-DATE
013400     ELSE
013500         PERFORM FIND-EARLIEST-DEPOSIT
013600     END-IF.
013700*--------------------------------------------------------------*
013800
013900 FIND-EARLIEST-DEPOSIT.
014000
014100     MOVE 0 TO WA-REFERENCE-DATE.
014200     MOVE "N" TO W-FIRST-DEPOSIT-FOUND-SW.
014300
014400     OPEN INPUT TRANSACTION-FILE.
014500     PERFORM READ-TRANSACTION-NEXT-RECORD.
014600
014700     PERFORM CHECK-IF-FIRST-DEPOSIT-READ-NEXT
014800         UNTIL FIRST-DEPOSIT-FOUND
014900            OR END-OF-TRANSACTION-FILE.
015000
015100     CLOSE TRANSACTION-FILE.
015200*--------------------------------------------------------------*
015300
015400 CHECK-IF-FIRST-DEPOSIT-READ-NEXT.
015500
015600     IF TX-ACCT-ID EQUAL ACCT-ID AND TX-IS-DEPOSIT
015700         MOVE TTS-CCYYMMDD TO WA-REFERENCE-DATE
015800         MOVE "Y" TO W-FIRST-DEPOSIT-FOUND-SW
015900     ELSE
016000         PERFORM READ-TRANSACTION-NEXT-RECORD
016100     END-IF.
016200*--------------------------------------------------------------*
016300
016400 COMPOUND-THE-BALANCE.
016500
016600     MOVE ACCT-BALANCE TO WA-NEW-BALANCE.
016700     PERFORM COMPOUND-ONE-YEAR WA-YEARS-ELAPSED TIMES.
016800     MOVE WA-NEW-BALANCE TO ACCT-BALANCE.
016900
017000     MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY.
017100     REWRITE ACCOUNT-RECORD
017200         INVALID KEY
017300             DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***".
017400*--------------------------------------------------------------*
017500
017600 COMPOUND-ONE-YEAR.
017700
017800     COMPUTE WA-NEW-BALANCE ROUNDED =
017900         WA-NEW-BALANCE * WA-RATE-FACTOR.
018000*--------------------------------------------------------------*
018100
018200 ADVANCE-REFERENCE-DATE.
018300
018400     MOVE WA-REFERENCE-DATE TO WA-REFERENCE-DATE-BRKDWN.
018500     ADD WA-YEARS-ELAPSED TO WA-RD-CCYY.
018600     MOVE WA-REFERENCE-DATE-BRKDWN TO ACCT-LAST-INTEREST-DATE.
018700*--------------------------------------------------------------*
018800
018900 READ-ACCOUNT-NEXT-RECORD.
019000
019100     READ ACCOUNT-FILE NEXT RECORD
019200         AT END
019300             MOVE "Y" TO W-END-OF-ACCOUNT-FILE.
019400*--------------------------------------------------------------*
019500
019600 READ-TRANSACTION-NEXT-RECORD.
019700
019800     READ TRANSACTION-FILE NEXT RECORD
019900         AT END
020000             MOVE "Y" TO W-END-OF-TRANSACTION-FILE.
020100*--------------------------------------------------------------*
020200
020300     COPY "PLDATE.CBL".

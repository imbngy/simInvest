000100*--------------------------------------------------------------*
000200*  FDITRX.CBL                                                  *
000300*  FD and record layout for the INVESTMENT-TRANSACTION-FILE.   *
000400*  One record per deposit or withdrawal posted against an      *
000500*  INVESTMENT-RECORD (confirmation, top-up, PAC credit,        *
000600*  withdrawal, or fund-return on deletion).                    *
000700*--------------------------------------------------------------*
000800*  CHANGE LOG                                                  *
000900*  2019-07-02  RMP     ORIGINAL LAYOUT (SIMINVEST-22).         *
001000*  2020-01-09  RMP     ADDED ITX-TIMESTAMP BREAKDOWN REDEFINES *
001100*                      (SIMINVEST-58).                         *
001200*--------------------------------------------------------------*
001300 FD  INVESTMENT-TRANSACTION-FILE
001400     LABEL RECORD STANDARD.
001500
001600 01  INVESTMENT-TRANSACTION-RECORD.
001700     05  ITX-ID                       PIC 9(09).
001800     05  ITX-INV-ID                   PIC 9(09).
001900     05  ITX-TYPE                     PIC X(10).
002000         88  ITX-IS-DEPOSIT               VALUE "DEPOSIT   ".
002100         88  ITX-IS-WITHDRAWAL            VALUE "WITHDRAWAL".
002200     05  ITX-AMOUNT                   PIC S9(09)V99.
002300     05  ITX-TIMESTAMP                PIC 9(14).
002400     05  FILLER                       PIC X(27).
002500
002600 01  ITX-TIMESTAMP-BRKDWN REDEFINES INVESTMENT-TRANSACTION-RECORD.
002700     05  FILLER                       PIC X(39).
002800     05  IXT-CCYYMMDD                  PIC 9(08).
002900     05  IXT-HHMMSS                    PIC 9(06).
003000     05  FILLER                       PIC X(27).

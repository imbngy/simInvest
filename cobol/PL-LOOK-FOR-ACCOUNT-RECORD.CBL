000100*--------------------------------------------------------------*
000200*  PL-LOOK-FOR-ACCOUNT-RECORD.CBL                               *
000300*  RANDOM READ OF ACCOUNT-FILE BY ACCT-ID.  THE CALLING         *
000400*  PARAGRAPH MOVES THE WANTED ID TO ACCT-ID BEFORE              *
000500*  PERFORMING LOOK-FOR-ACCOUNT-RECORD; W-ACCOUNT-NOT-FOUND      *
000600*  COMES BACK "Y" IF THE ACCOUNT DOES NOT EXIST.                *
000700*--------------------------------------------------------------*
000800*  CHANGE LOG                                                  *
000900*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
001000*--------------------------------------------------------------*
001100 LOOK-FOR-ACCOUNT-RECORD.
001200     MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY.
001300     MOVE "N" TO W-ACCOUNT-NOT-FOUND.
001400
001500     READ ACCOUNT-FILE RECORD
001600         INVALID KEY
001700             MOVE "Y" TO W-ACCOUNT-NOT-FOUND.

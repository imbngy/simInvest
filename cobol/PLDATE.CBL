000100*--------------------------------------------------------------*
000200*  PLDATE.CBL                                                  *
000300*  DATE-MATH PARAGRAPHS SHARED BY THE INTEREST-ACCRUAL, PAC     *
000400*  DUE-DATE AND WITHDRAWAL-LOCK ROUTINES.  USES WORKING-STORAGE *
000500*  COPIED FROM wsdate.cbl.  NO INTRINSIC FUNCTIONS -- ALL DATE  *
000600*  ARITHMETIC IS DONE BY HAND THE WAY THE SHOP HAS ALWAYS       *
000700*  DONE IT.                                                    *
000800*--------------------------------------------------------------*
000900*  CHANGE LOG                                                  *
001000*  2019-07-02  RMP     ORIGINAL -- CALCULATE-DAYS-ELAPSED AND   *
001100*                      CALCULATE-YEARS-ELAPSED (SIMINVEST-22). *
001200*  2020-01-09  RMP     ADDED CALCULATE-MONTHS-ELAPSED FOR THE   *
001300*                      PAC DUE-DATE RULE (SIMINVEST-58).        *
001400*--------------------------------------------------------------*
001500 LOAD-MONTH-DAYS-TABLE.
001600     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (1).
001700     MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).
001800     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (3).
001900     MOVE 30 TO GDTV-TABLE-MONTH-DAYS (4).
002000     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (5).
002100     MOVE 30 TO GDTV-TABLE-MONTH-DAYS (6).
002200     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (7).
002300     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (8).
002400     MOVE 30 TO GDTV-TABLE-MONTH-DAYS (9).
002500     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (10).
002600     MOVE 30 TO GDTV-TABLE-MONTH-DAYS (11).
002700     MOVE 31 TO GDTV-TABLE-MONTH-DAYS (12).
002800
002900 DETERMINE-IF-YEAR-IS-LEAP.
003000     MOVE "N" TO W-GDTV-LEAP-YEAR-SW.
003100     DIVIDE GDTV-CALC-CCYY BY 4 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
003200         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
003300     IF GDTV-LEAP-YEAR-REMAINDER NOT = 0
003400         GO TO DETERMINE-IF-YEAR-IS-LEAP-EXIT
003500     END-IF.
003600     MOVE "Y" TO W-GDTV-LEAP-YEAR-SW.
003700     DIVIDE GDTV-CALC-CCYY BY 100 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
003800         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
003900     IF GDTV-LEAP-YEAR-REMAINDER NOT = 0
004000         GO TO DETERMINE-IF-YEAR-IS-LEAP-EXIT
004100     END-IF.
004200     MOVE "N" TO W-GDTV-LEAP-YEAR-SW.
004300     DIVIDE GDTV-CALC-CCYY BY 400 GIVING GDTV-LEAP-YEAR-DUMMY-QUO
004400         REMAINDER GDTV-LEAP-YEAR-REMAINDER.
004500     IF GDTV-LEAP-YEAR-REMAINDER = 0
004600         MOVE "Y" TO W-GDTV-LEAP-YEAR-SW
004700     END-IF.
004800 DETERMINE-IF-YEAR-IS-LEAP-EXIT.
004900     EXIT.
005000
005100*--------------------------------------------------------------*
005200*  BUILD-ABSOLUTE-DAY-NUMBER TURNS GDTV-CALC-CCYY/MM/DD INTO A  *
005300*  SINGLE ASCENDING DAY COUNT (PROLEPTIC GREGORIAN CALENDAR,    *
005400*  COUNTING FROM YEAR 0000) IN GDTV-CALC-ABS-DAYS, SO TWO DATES *
005500*  CAN BE SUBTRACTED ONE FROM THE OTHER.                        *
005600*--------------------------------------------------------------*
005700 BUILD-ABSOLUTE-DAY-NUMBER.
005800     COMPUTE GDTV-PRIOR-YEAR = GDTV-CALC-CCYY - 1.
005900     DIVIDE GDTV-PRIOR-YEAR BY 4 GIVING GDTV-LEAP-DAYS-BEFORE-CCYY.
006000     DIVIDE GDTV-PRIOR-YEAR BY 100 GIVING GDTV-LEAP-YEAR-DUMMY-QUO.
006100     SUBTRACT GDTV-LEAP-YEAR-DUMMY-QUO FROM GDTV-LEAP-DAYS-BEFORE-CCYY.
006200     DIVIDE GDTV-PRIOR-YEAR BY 400 GIVING GDTV-LEAP-YEAR-DUMMY-QUO.
006300     ADD GDTV-LEAP-YEAR-DUMMY-QUO TO GDTV-LEAP-DAYS-BEFORE-CCYY.
006400
006500     COMPUTE GDTV-CALC-ABS-DAYS =
006600         (GDTV-PRIOR-YEAR * 365) + GDTV-LEAP-DAYS-BEFORE-CCYY.
006700
006800     MOVE 0 TO GDTV-MONTH-DAYS-SUBTOTAL.
006900     PERFORM DETERMINE-IF-YEAR-IS-LEAP.
007000     SET GDTV-MONTH-IDX TO 1.
007100     PERFORM ACCUMULATE-MONTH-DAYS
007200         UNTIL GDTV-MONTH-IDX > GDTV-CALC-MM - 1.
007300
007400     ADD GDTV-MONTH-DAYS-SUBTOTAL TO GDTV-CALC-ABS-DAYS.
007500     ADD GDTV-CALC-DD TO GDTV-CALC-ABS-DAYS.
007600
007700 ACCUMULATE-MONTH-DAYS.
007800     ADD GDTV-TABLE-MONTH-DAYS (GDTV-MONTH-IDX)
007900         TO GDTV-MONTH-DAYS-SUBTOTAL.
008000     IF GDTV-MONTH-IDX = 2 AND GDTV-YEAR-IS-LEAP
008100         ADD 1 TO GDTV-MONTH-DAYS-SUBTOTAL
008200     END-IF.
008300     SET GDTV-MONTH-IDX UP BY 1.
008400
008500*--------------------------------------------------------------*
008600*  CALCULATE-DAYS-ELAPSED -- GDTV-DATE-A AND GDTV-DATE-B MUST   *
008700*  BE SET BY THE CALLING PARAGRAPH BEFORE THIS IS PERFORMED.    *
008800*  RETURNS THE WHOLE NUMBER OF DAYS BETWEEN THEM IN             *
008900*  GDTV-DAYS-ELAPSED.                                           *
009000*--------------------------------------------------------------*
009100 CALCULATE-DAYS-ELAPSED.
009200     PERFORM LOAD-MONTH-DAYS-TABLE.
009300
009400     MOVE GDTV-DATE-A-CCYY TO GDTV-CALC-CCYY.
009500     MOVE GDTV-DATE-A-MM   TO GDTV-CALC-MM.
009600     MOVE GDTV-DATE-A-DD   TO GDTV-CALC-DD.
009700     PERFORM BUILD-ABSOLUTE-DAY-NUMBER.
009800     MOVE GDTV-CALC-ABS-DAYS TO GDTV-ABS-DAYS-A.
009900
010000     MOVE GDTV-DATE-B-CCYY TO GDTV-CALC-CCYY.
010100     MOVE GDTV-DATE-B-MM   TO GDTV-CALC-MM.
010200     MOVE GDTV-DATE-B-DD   TO GDTV-CALC-DD.
010300     PERFORM BUILD-ABSOLUTE-DAY-NUMBER.
010400     MOVE GDTV-CALC-ABS-DAYS TO GDTV-ABS-DAYS-B.
010500
010600     SUBTRACT GDTV-ABS-DAYS-A FROM GDTV-ABS-DAYS-B
010700         GIVING GDTV-DAYS-ELAPSED.
010800
010900*--------------------------------------------------------------*
011000*  CALCULATE-YEARS-ELAPSED -- YEARS IS INTEGER(DAYS / 365),    *
011100*  TRUNCATED, PER THE INTEREST-ACCRUAL RULE.                    *
011200*--------------------------------------------------------------*
011300 CALCULATE-YEARS-ELAPSED.
011400     PERFORM CALCULATE-DAYS-ELAPSED.
011500     DIVIDE GDTV-DAYS-ELAPSED BY 365 GIVING GDTV-YEARS-ELAPSED.
011600
011700*--------------------------------------------------------------*
011800*  CALCULATE-MONTHS-ELAPSED -- WHOLE CALENDAR MONTHS BETWEEN    *
011900*  GDTV-DATE-A AND GDTV-DATE-B, FOR THE PAC DUE-DATE RULE AND   *
012000*  THE WITHDRAWAL-LOCK RULE.  DAY-OF-MONTH IS IGNORED -- A      *
012100*  MONTH IS A CALENDAR-MONTH DIFFERENCE ONLY (E.G. JAN 31 TO    *
012200*  FEB 1 IS 1 MONTH ELAPSED).                                   *
012300*--------------------------------------------------------------*
012400 CALCULATE-MONTHS-ELAPSED.
012500     COMPUTE GDTV-MONTHS-ELAPSED =
012600         ((GDTV-DATE-B-CCYY - GDTV-DATE-A-CCYY) * 12)
012700         + (GDTV-DATE-B-MM - GDTV-DATE-A-MM).

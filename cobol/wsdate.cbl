000100
000200* wsdate.cbl
000300
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLDATE.CBL
000600
000700*-------------------------------------------------------------------------
000800*    Variables that will be received from the calling paragraph:
000900
001000*       GDTV-DATE-A      ---  earlier date, format CCYYMMDD
001100*       GDTV-DATE-B      ---  later date (normally today), format CCYYMMDD
001200
001300*-------------------------------------------------------------------------
001400*    Variables that will be returned to the calling paragraph
001500
001600*        GDTV-DAYS-ELAPSED    ---  whole days, GDTV-DATE-A to GDTV-DATE-B
001700*        GDTV-MONTHS-ELAPSED  ---  whole calendar months between the dates
001800*        GDTV-YEARS-ELAPSED   ---  INTEGER(GDTV-DAYS-ELAPSED / 365)
001900*-------------------------------------------------------------------------
002000
002100*---------- CHANGE LOG
002200*  2019-07-02  RMP  REPURPOSED FROM INTERACTIVE DATE-ENTRY WORKING
002300*                   STORAGE TO DATE-MATH WORKING STORAGE FOR THE
002400*                   INVESTMENT AGING AND INTEREST ROUTINES
002500*                   (SIMINVEST-22).
002600*  2020-01-09  RMP  ADDED GDTV-MONTHS-ELAPSED AND ITS WORK FIELDS
002700*                   FOR THE PAC DUE-DATE RULE (SIMINVEST-58).
002800*-------------------------------------------------------------------------
002900
003000     01 GDTV-DATE-A                   PIC 9(8).
003100     01 GDTV-DATE-A-BRKDWN REDEFINES GDTV-DATE-A.
003200        05 GDTV-DATE-A-CCYY            PIC 9(4).
003300        05 GDTV-DATE-A-MM              PIC 99.
003400           88 GDTV-DATE-A-MONTH-VALID  VALUE 1 THROUGH 12.
003500        05 GDTV-DATE-A-DD              PIC 99.
003600
003700     01 GDTV-DATE-B                   PIC 9(8).
003800     01 GDTV-DATE-B-BRKDWN REDEFINES GDTV-DATE-B.
003900        05 GDTV-DATE-B-CCYY            PIC 9(4).
004000        05 GDTV-DATE-B-MM              PIC 99.
004100        05 GDTV-DATE-B-DD              PIC 99.
004200
004300     01 GDTV-MATRIX.
004400        02 GDTV-TABLE-MONTH OCCURS 12 TIMES
004500                              INDEXED BY GDTV-MONTH-IDX.
004600           05 GDTV-TABLE-MONTH-NUMBER  PIC 99.
004700           05 GDTV-TABLE-MONTH-DAYS    PIC 99.
004800
004900     01 W-GDTV-LEAP-YEAR-SW            PIC X.
005000        88 GDTV-YEAR-IS-LEAP           VALUE "Y".
005100
005200     77 GDTV-LEAP-YEAR-REMAINDER       PIC 999     COMP.
005300     77 GDTV-LEAP-YEAR-DUMMY-QUO       PIC 9999    COMP.
005400     77 GDTV-DUMMY                     PIC X.
005500
005600*---------- Work counters for the elapsed-time paragraphs
005700     77 GDTV-WORK-YEAR                 PIC 9(4)    COMP.
005800     77 GDTV-WORK-MONTH                PIC 99      COMP.
005900     77 GDTV-WORK-DAY                  PIC 99      COMP.
006000     77 GDTV-DAYS-IN-MONTH             PIC 99      COMP.
006100
006200*---------- Values returned to the calling paragraph
006300     77 GDTV-DAYS-ELAPSED               PIC 9(6)    COMP.
006400     77 GDTV-MONTHS-ELAPSED             PIC 9(4)    COMP.
006500     77 GDTV-YEARS-ELAPSED              PIC 9(4)    COMP.
006600
006700*---------- Work fields for the absolute-day-number routine
006800     77 GDTV-CALC-CCYY                  PIC 9(4)    COMP.
006900     77 GDTV-CALC-MM                    PIC 99      COMP.
007000     77 GDTV-CALC-DD                    PIC 99      COMP.
007100     77 GDTV-CALC-ABS-DAYS               PIC 9(8)    COMP.
007200     77 GDTV-ABS-DAYS-A                 PIC 9(8)    COMP.
007300     77 GDTV-ABS-DAYS-B                 PIC 9(8)    COMP.
007400     77 GDTV-PRIOR-YEAR                 PIC 9(4)    COMP.
007500     77 GDTV-LEAP-DAYS-BEFORE-CCYY      PIC 9(6)    COMP.
007600     77 GDTV-MONTH-DAYS-SUBTOTAL        PIC 9(4)    COMP.

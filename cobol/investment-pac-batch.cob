000100*--------------------------------------------------------------*
000200*  INVESTMENT-PAC-BATCH.COB                                    *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-PAC-BATCH.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  03/19/1990.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  03/19/90  LF      ORIGINAL -- DEDUCTIBLES-REPORT'S PAGED-    *
001400*                    PRINT SHAPE REUSED FOR A POSTING SWEEP,    *
001500*                    REQ AP-1012.  NO SORT NEEDED, FILE IS      *
001600*                    SCANNED IN RELATIVE-RECORD ORDER.          *
001700*  08/14/95  RDM     ADDED CONTROL TOTALS TRAILER, REQ AP-1171. *
001800*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001900*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
002000*                    AP-1203.                                  *
002100*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-PAC-   *
002200*                    BATCH -- POSTS ONE MONTH'S CONTRIBUTION    *
002300*                    PER CONFIRMED INVESTMENT WHEN DUE, WRITES  *
002400*                    THE PAC-LOG REPORT.  SIMINVEST-58.          *
002410*  08/10/26  RMP     A NOT-DUE INVESTMENT WAS COUNTED IN THE    *
002420*                    TRAILER TOTAL BUT NEVER WROTE A PAC-LOG    *
002430*                    DETAIL LINE -- NOW LOGS "SKIPPED - NOT     *
002440*                    DUE" LIKE THE OTHER SKIP REASONS.  ALSO    *
002450*                    MOVED THE AMOUNT STAMP OUT OF THE SHARED   *
002460*                    PRINT-A-DETAIL-LINE PARAGRAPH SO SKIPPED   *
002470*                    LINES SHOW A ZERO AMOUNT INSTEAD OF THE    *
002480*                    CONTRIBUTION THAT WAS NOT ACTUALLY         *
002490*                    POSTED.  REQ SIMINVEST-64.                 *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLINV.CBL".
003400     COPY "SLACCT.CBL".
003500     COPY "SLTRANX.CBL".
003600     COPY "SLITRX.CBL".
003700     COPY "SLCONTRL.CBL".
003800
003900     SELECT PRINTER-FILE
004000         ASSIGN TO "PAC-LOG"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600     COPY "FDINV.CBL".
004700     COPY "FDACCT.CBL".
004800     COPY "FDTRANX.CBL".
004900     COPY "FDITRX.CBL".
005000     COPY "FDCONTRL.CBL".
005100
005200     FD  PRINTER-FILE
005300         LABEL RECORDS ARE OMITTED.
005400     01  PRINTER-RECORD                PIC X(80).
005500
005600 WORKING-STORAGE SECTION.
005700
005800     COPY "wsdate.cbl".
005900
006000     01  TITLE.
006100         05  FILLER                       PIC X(25) VALUE SPACES.
006200         05  FILLER                       PIC X(24) VALUE
006300             "MONTHLY PAC POSTING LOG".
006400         05  FILLER                       PIC X(26) VALUE SPACES.
006500         05  FILLER                       PIC X(05) VALUE "PAGE:".
006600
006700     01  HEADING-1.
006800         05  FILLER                       PIC X(11) VALUE "INV ID".
006900         05  FILLER                       PIC X(05) VALUE SPACES.
007000         05  FILLER                       PIC X(11) VALUE "ACCT ID".
007100         05  FILLER                       PIC X(05) VALUE SPACES.
007200         05  FILLER                       PIC X(14) VALUE "CONTRIB AMT".
007300         05  FILLER                       PIC X(34) VALUE "RESULT".
007400
007500     01  HEADING-2.
007600         05  FILLER                       PIC X(10) VALUE ALL "=".
007700         05  FILLER                       PIC X(01) VALUE SPACES.
007800         05  FILLER                       PIC X(10) VALUE ALL "=".
007900         05  FILLER                       PIC X(01) VALUE SPACES.
008000         05  FILLER                       PIC X(13) VALUE ALL "=".
008100         05  FILLER                       PIC X(01) VALUE SPACES.
008200         05  FILLER                       PIC X(34) VALUE ALL "=".
008300
008400     01  DETAIL-1.
008500         05  D-INV-ID                     PIC Z(8)9.
008600         05  FILLER                       PIC X(03) VALUE SPACES.
008700         05  D-ACCT-ID                    PIC Z(8)9.
008800         05  FILLER                       PIC X(03) VALUE SPACES.
008900         05  D-AMOUNT                     PIC ZZZ,ZZ9.99-.
009000         05  FILLER                       PIC X(02) VALUE SPACES.
009100         05  D-RESULT                     PIC X(32).
009200
009300     01  TRAILER-1.
009400         05  D-TRAILER-LABEL              PIC X(30).
009500         05  D-TRAILER-VALUE               PIC Z(7)9.
009600
009700     01  TRAILER-2.
009800         05  D-TRAILER2-LABEL             PIC X(30).
009900         05  D-TRAILER2-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.
010000
010100     01  W-END-OF-INVESTMENT-FILE      PIC X.
010200         88  END-OF-INVESTMENT-FILE       VALUE "Y".
010300
010400     01  W-ACCOUNT-NOT-FOUND            PIC X.
010500         88  ACCOUNT-NOT-FOUND             VALUE "Y".
010600
010700     01  W-PRINTED-LINES                PIC 99.
010800         88  PAGE-FULL                    VALUE 50 THROUGH 99.
010900
011000     77  PAGE-NUMBER                    PIC 9(04)    COMP VALUE 0.
011100     77  DUMMY-PAGE-NUMBER              PIC Z(3)9.
011200
011300     77  WS-ACCOUNT-REL-KEY             PIC 9(09)    COMP.
011400     77  WS-INVESTMENT-REL-KEY          PIC 9(09)    COMP.
011500     77  WW-TODAY-CCYYMMDD               PIC 9(08)    COMP.
011600     77  WW-MONTHS-DUE                   PIC 9(04)    COMP.
011700
011800     77  W-INV-PROCESSED-COUNT           PIC 9(06)    COMP.
011900     77  W-INV-POSTED-COUNT               PIC 9(06)    COMP.
012000     77  W-INV-SKIPPED-FUNDS-COUNT        PIC 9(06)    COMP.
012100     77  W-INV-SKIPPED-NOTDUE-COUNT       PIC 9(06)    COMP.
012200     77  W-TOTAL-AMOUNT-POSTED             PIC S9(09)V99.
012300
012400*--------------------------------------------------------------*
012500*  WORK FIELDS FOR PL-NEXT-ID.CBL / PL-POST-TRANSACTIONS.CBL    *
012600*--------------------------------------------------------------*
012700     01  W-ERROR-READING-CTRL-FILE    PIC X.
012800         88  ERROR-READING-CTRL-FILE     VALUE "Y".
012900
013000     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
013100         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
013200
013300     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
013400     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
013500     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
013600
013700     77  WPT-ACCT-ID                   PIC 9(09).
013800     77  WPT-TX-TYPE                    PIC X(10).
013900     77  WPT-AMOUNT                     PIC S9(09)V99.
014000     77  WPT-INV-ID                     PIC 9(09).
014100     77  WPT-ITX-TYPE                   PIC X(10).
014200     77  WPT-ITX-AMOUNT                  PIC S9(09)V99.
014300     77  WPT-NOW-CCYYMMDD                PIC 9(08)    COMP.
014400     77  WPT-NOW-HHMMSS                  PIC 9(06)    COMP.
014500*--------------------------------------------------------------*
014600
014700 PROCEDURE DIVISION.
014800
014900     OPEN I-O INVESTMENT-FILE.
015000     OPEN I-O ACCOUNT-FILE.
015100     OPEN EXTEND TRANSACTION-FILE.
015200     OPEN EXTEND INVESTMENT-TRANSACTION-FILE.
015300     OPEN I-O CONTROL-FILE.
015400     OPEN OUTPUT PRINTER-FILE.
015500
015600     ACCEPT WW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
015700     MOVE 0 TO W-INV-PROCESSED-COUNT.
015800     MOVE 0 TO W-INV-POSTED-COUNT.
015900     MOVE 0 TO W-INV-SKIPPED-FUNDS-COUNT.
016000     MOVE 0 TO W-INV-SKIPPED-NOTDUE-COUNT.
016100     MOVE 0 TO W-TOTAL-AMOUNT-POSTED.
016200
016300     PERFORM PRINT-HEADINGS.
016400
016500     PERFORM READ-INVESTMENT-NEXT-RECORD.
016600     PERFORM PROCESS-INVESTMENT-READ-NEXT
016700         UNTIL END-OF-INVESTMENT-FILE.
016800
016900     PERFORM PRINT-CONTROL-TOTALS.
017000     PERFORM FINALIZE-PAGE.
017100
017200     CLOSE INVESTMENT-FILE.
017300     CLOSE ACCOUNT-FILE.
017400     CLOSE TRANSACTION-FILE.
017500     CLOSE INVESTMENT-TRANSACTION-FILE.
017600     CLOSE CONTROL-FILE.
017700     CLOSE PRINTER-FILE.
017800
017900     EXIT PROGRAM.
018000
018100     STOP RUN.
018200*--------------------------------------------------------------*
018300
018400 PROCESS-INVESTMENT-READ-NEXT.
018500
018600     IF INVESTMENT-CONFIRMED AND INV-MONTHLY-CONTRIB > ZERO
018700         ADD 1 TO W-INV-PROCESSED-COUNT
018800         PERFORM CHECK-IF-DUE-AND-POST
018900     END-IF.
019000
019100     PERFORM READ-INVESTMENT-NEXT-RECORD.
019200*--------------------------------------------------------------*
019300
019400 CHECK-IF-DUE-AND-POST.
019500
019600     MOVE ICA-CCYYMMDD TO GDTV-DATE-A.
019700     MOVE WW-TODAY-CCYYMMDD TO GDTV-DATE-B.
019800     PERFORM CALCULATE-MONTHS-ELAPSED.
019900     MOVE GDTV-MONTHS-ELAPSED TO WW-MONTHS-DUE.
020000
020100     IF INV-PAC-MONTHS-PAID NOT LESS THAN WW-MONTHS-DUE
020200         ADD 1 TO W-INV-SKIPPED-NOTDUE-COUNT
020300         MOVE ZERO TO D-AMOUNT
020400         MOVE "SKIPPED - NOT DUE" TO D-RESULT
020500         PERFORM PRINT-A-DETAIL-LINE
020600     ELSE
020700         MOVE INV-ACCT-ID TO ACCT-ID
020800         PERFORM LOOK-FOR-ACCOUNT-RECORD
020900
021000         IF ACCOUNT-NOT-FOUND
021100             ADD 1 TO W-INV-SKIPPED-FUNDS-COUNT
021200             MOVE ZERO TO D-AMOUNT
021300             MOVE "LINKED ACCOUNT NOT FOUND" TO D-RESULT
021400             PERFORM PRINT-A-DETAIL-LINE
021500         ELSE
021600             IF ACCT-BALANCE < INV-MONTHLY-CONTRIB
021700                 ADD 1 TO W-INV-SKIPPED-FUNDS-COUNT
021800                 MOVE ZERO TO D-AMOUNT
021900                 MOVE "INSUFFICIENT BALANCE - SKIPPED" TO D-RESULT
022000                 PERFORM PRINT-A-DETAIL-LINE
022100             ELSE
022200                 PERFORM POST-THE-CONTRIBUTION
022300             END-IF
022400         END-IF
022500     END-IF.
022600*--------------------------------------------------------------*
022700
022800 POST-THE-CONTRIBUTION.
022900
023000     SUBTRACT INV-MONTHLY-CONTRIB FROM ACCT-BALANCE.
023100     MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY.
023200     REWRITE ACCOUNT-RECORD
023300         INVALID KEY
023400             DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***".
023500
023600     ADD INV-MONTHLY-CONTRIB TO INV-AMOUNT.
023700     ADD 1 TO INV-PAC-MONTHS-PAID.
023800     MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
023900     REWRITE INVESTMENT-RECORD
024000         INVALID KEY
024100             DISPLAY "*** ERROR REWRITING INVESTMENT-FILE ! ***".
024200
024300     MOVE ACCT-ID TO WPT-ACCT-ID.
024400     MOVE "WITHDRAWAL" TO WPT-TX-TYPE.
024500     MOVE INV-MONTHLY-CONTRIB TO WPT-AMOUNT.
024600     PERFORM WRITE-ACCOUNT-TRANSACTION.
024700
024800     MOVE INV-ID TO WPT-INV-ID.
024900     MOVE "DEPOSIT" TO WPT-ITX-TYPE.
025000     MOVE INV-MONTHLY-CONTRIB TO WPT-ITX-AMOUNT.
025100     PERFORM WRITE-INVESTMENT-TRANSACTION.
025200
025300     ADD 1 TO W-INV-POSTED-COUNT.
025400     ADD INV-MONTHLY-CONTRIB TO W-TOTAL-AMOUNT-POSTED.
025500
025600     MOVE INV-MONTHLY-CONTRIB TO D-AMOUNT.
025700     MOVE "POSTED" TO D-RESULT.
025800     PERFORM PRINT-A-DETAIL-LINE.
025900*--------------------------------------------------------------*
026000
026100 PRINT-A-DETAIL-LINE.
026200
026300     IF PAGE-FULL
026400         PERFORM FINALIZE-PAGE
026500         PERFORM PRINT-HEADINGS
026600     END-IF.
026700
026800     MOVE INV-ID TO D-INV-ID.
026900     MOVE INV-ACCT-ID TO D-ACCT-ID.
027000
027100     MOVE DETAIL-1 TO PRINTER-RECORD.
027200     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
027300     ADD 1 TO W-PRINTED-LINES.
027400*--------------------------------------------------------------*
027500
027600 PRINT-CONTROL-TOTALS.
027700
027800     MOVE SPACES TO PRINTER-RECORD.
027900     WRITE PRINTER-RECORD BEFORE ADVANCING 2.
028000
028100     MOVE "INVESTMENTS PROCESSED....:" TO D-TRAILER-LABEL.
028200     MOVE W-INV-PROCESSED-COUNT TO D-TRAILER-VALUE.
028300     MOVE TRAILER-1 TO PRINTER-RECORD.
028400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
028500
028600     MOVE "CONTRIBUTIONS POSTED......:" TO D-TRAILER-LABEL.
028700     MOVE W-INV-POSTED-COUNT TO D-TRAILER-VALUE.
028800     MOVE TRAILER-1 TO PRINTER-RECORD.
028900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
029000
029100     MOVE "SKIPPED - INSUFFICIENT FUNDS:" TO D-TRAILER-LABEL.
029200     MOVE W-INV-SKIPPED-FUNDS-COUNT TO D-TRAILER-VALUE.
029300     MOVE TRAILER-1 TO PRINTER-RECORD.
029400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
029500
029600     MOVE "SKIPPED - NOT YET DUE......:" TO D-TRAILER-LABEL.
029700     MOVE W-INV-SKIPPED-NOTDUE-COUNT TO D-TRAILER-VALUE.
029800     MOVE TRAILER-1 TO PRINTER-RECORD.
029900     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
030000
030100     MOVE "TOTAL AMOUNT POSTED........:" TO D-TRAILER2-LABEL.
030200     MOVE W-TOTAL-AMOUNT-POSTED TO D-TRAILER2-AMOUNT.
030300     MOVE TRAILER-2 TO PRINTER-RECORD.
030400     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
030500
030600     ADD 6 TO W-PRINTED-LINES.
030700*--------------------------------------------------------------*
030800
030900 PRINT-HEADINGS.
031000
031100     ADD 1 TO PAGE-NUMBER.
031200     MOVE PAGE-NUMBER TO DUMMY-PAGE-NUMBER.
031300
031400     MOVE TITLE TO PRINTER-RECORD.
031500     WRITE PRINTER-RECORD BEFORE ADVANCING 1.
031600
031700     MOVE HEADING-1 TO PRINTER-RECORD.
031800     WRITE PRINTER-RECORD AFTER ADVANCING 2.
031900
032000     MOVE HEADING-2 TO PRINTER-RECORD.
032100     WRITE PRINTER-RECORD AFTER ADVANCING 1.
032200
032300     MOVE 4 TO W-PRINTED-LINES.
032400*--------------------------------------------------------------*
032500
032600 FINALIZE-PAGE.
032700
032800     MOVE SPACES TO PRINTER-RECORD.
032900     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.
033000*--------------------------------------------------------------*
033100
033200 READ-INVESTMENT-NEXT-RECORD.
033300
033400     READ INVESTMENT-FILE NEXT RECORD
033500         AT END
033600             MOVE "Y" TO W-END-OF-INVESTMENT-FILE.
033700*--------------------------------------------------------------*
033800
033900     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
034000     COPY "PL-POST-TRANSACTIONS.CBL".
034100     COPY "PL-NEXT-ID.CBL".
034200     COPY "PLDATE.CBL".

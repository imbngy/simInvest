000100*--------------------------------------------------------------*
000200*  SLITRX.CBL                                                  *
000300*  FILE-CONTROL entry for the INVESTMENT-TRANSACTION-FILE, the *
000400*  per-investment ledger.  Append-only.                        *
000500*--------------------------------------------------------------*
000600*  CHANGE LOG                                                  *
000700*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
000800*--------------------------------------------------------------*
000900     SELECT INVESTMENT-TRANSACTION-FILE
001000         ASSIGN TO "INVESTMENT-TRANSACTION-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.

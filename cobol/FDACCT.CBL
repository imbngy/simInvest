000100*--------------------------------------------------------------*
000200*  FDACCT.CBL                                                  *
000300*  FD and record layout for the ACCOUNT-FILE.  One record per  *
000400*  simInvest member bank account.  COPY'd into the FILE        *
000500*  SECTION of every program that touches the account master.  *
000600*--------------------------------------------------------------*
000700*  CHANGE LOG                                                  *
000800*  2011-03-14  LF      ORIGINAL LAYOUT (REQ AP-941).           *
000900*  2014-11-06  LF      ADDED ACCT-LAST-INTEREST-DATE BREAKDOWN *
001000*                      REDEFINES FOR THE YEAR-END ACCRUAL JOB. *
001100*  2019-07-02  RMP     RENUMBERED FOR RELATIVE ORG CONVERSION  *
001200*                      (SIMINVEST-22).                         *
001300*--------------------------------------------------------------*
001400 FD  ACCOUNT-FILE
001500     LABEL RECORD STANDARD.
001600
001700 01  ACCOUNT-RECORD.
001800     05  ACCT-ID                      PIC 9(09).
001900     05  ACCT-USER-ID                 PIC 9(09).
002000     05  ACCT-NAME                    PIC X(40).
002100     05  ACCT-BALANCE                 PIC S9(09)V99.
002200     05  ACCT-LAST-INTEREST-DATE      PIC 9(08).
002300     05  FILLER                       PIC X(22).
002400
002500 01  ACCT-LAST-INTEREST-DATE-BRKDWN REDEFINES
002600                                 ACCOUNT-RECORD.
002700     05  FILLER                       PIC X(69).
002800     05  ALID-CCYY                    PIC 9(04).
002900     05  ALID-MM                      PIC 9(02).
003000     05  ALID-DD                      PIC 9(02).
003100     05  FILLER                       PIC X(22).

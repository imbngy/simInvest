000100*--------------------------------------------------------------*
000200*  INVESTMENT-CONFIRM.COB                                      *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-CONFIRM.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  03/02/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  03/02/89  LF      ORIGINAL -- CONFIRM-SELECTION-GET-ANOTHER  *
001400*                    OF THE PAY-SELECTED-VOUCHER PROGRAM, REQ   *
001500*                    AP-991.                                   *
001600*  11/14/94  RDM     ADDED CHECK-NUMBER-ALREADY-USED TEST, REQ   *
001700*                    AP-1151.                                  *
001800*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001900*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
002000*                    AP-1203.                                  *
002100*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-       *
002200*                    CONFIRM -- CHECK-NUMBER LOGIC DROPPED,     *
002300*                    PROGRAM NOW MOVES FUNDS FROM THE LINKED    *
002400*                    ACCOUNT INTO THE INVESTMENT AND MARKS IT   *
002500*                    CONFIRMED.  SIMINVEST-22.                  *
002600*--------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300
003400     COPY "SLINV.CBL".
003500     COPY "SLACCT.CBL".
003600     COPY "SLTRANX.CBL".
003700     COPY "SLITRX.CBL".
003800     COPY "SLCONTRL.CBL".
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300     COPY "FDINV.CBL".
004400     COPY "FDACCT.CBL".
004500     COPY "FDTRANX.CBL".
004600     COPY "FDITRX.CBL".
004700     COPY "FDCONTRL.CBL".
004800
004900 WORKING-STORAGE SECTION.
005000
005100     COPY "wscase01.cbl".
005200
005300     01  WS-INVESTMENT-REL-KEY        PIC 9(09)    COMP.
005400     01  WS-ACCOUNT-REL-KEY           PIC 9(09)    COMP.
005500
005600     01  W-INVESTMENT-NOT-FOUND       PIC X.
005700         88  INVESTMENT-NOT-FOUND        VALUE "Y".
005800
005900     01  W-ACCOUNT-NOT-FOUND          PIC X.
006000         88  ACCOUNT-NOT-FOUND           VALUE "Y".
006100
006200     01  W-VALID-ANSWER               PIC X.
006300         88  VALID-ANSWER                VALUE "Y", "N".
006400         88  QUIT-IS-CONFIRMED           VALUE "Y".
006500         88  CONFIRMATION-IS-CONFIRMED   VALUE "Y".
006600
006700     77  ENTRY-INV-ID                  PIC 9(09).
006800     77  MSG-CONFIRMATION              PIC X(60).
006900     77  DUMMY                         PIC X.
007000
007100*--------------------------------------------------------------*
007200*  WORK FIELDS FOR PL-POST-TRANSACTIONS.CBL / PL-NEXT-ID.CBL    *
007300*--------------------------------------------------------------*
007400     01  W-ERROR-READING-CTRL-FILE    PIC X.
007500         88  ERROR-READING-CTRL-FILE     VALUE "Y".
007600
007700     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
007800         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
007900
008000     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
008100     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
008200     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
008300
008400     77  WPT-ACCT-ID                   PIC 9(09).
008500     77  WPT-TX-TYPE                    PIC X(10).
008600     77  WPT-AMOUNT                     PIC S9(09)V99.
008700     77  WPT-INV-ID                     PIC 9(09).
008800     77  WPT-ITX-TYPE                   PIC X(10).
008900     77  WPT-ITX-AMOUNT                  PIC S9(09)V99.
009000     77  WPT-NOW-CCYYMMDD                PIC 9(08)    COMP.
009100     77  WPT-NOW-HHMMSS                  PIC 9(06)    COMP.
009200*--------------------------------------------------------------*
009300
009400 PROCEDURE DIVISION.
009500
009600     OPEN I-O INVESTMENT-FILE.
009700     OPEN I-O ACCOUNT-FILE.
009800     OPEN EXTEND TRANSACTION-FILE.
009900     OPEN EXTEND INVESTMENT-TRANSACTION-FILE.
010000     OPEN I-O CONTROL-FILE.
010100
010200     PERFORM CLEAR-SCREEN.
010300     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
010400     PERFORM CONFIRM-SELECTION-GET-ANOTHER
010500         UNTIL ENTRY-INV-ID EQUAL ZERO.
010600
010700     CLOSE INVESTMENT-FILE.
010800     CLOSE ACCOUNT-FILE.
010900     CLOSE TRANSACTION-FILE.
011000     CLOSE INVESTMENT-TRANSACTION-FILE.
011100     CLOSE CONTROL-FILE.
011200
011300     EXIT PROGRAM.
011400
011500     STOP RUN.
011600*--------------------------------------------------------------*
011700
011800 GET-INVESTMENT-NUMBER-AND-SEARCH.
011900
012000     DISPLAY "INVESTMENT ID TO CONFIRM (<ENTER> TO QUIT): ".
012100     ACCEPT ENTRY-INV-ID.
012200
012300     IF ENTRY-INV-ID NOT EQUAL ZERO
012400         MOVE ENTRY-INV-ID TO INV-ID
012500         PERFORM LOOK-FOR-INVESTMENT-RECORD
012600     END-IF.
012700*--------------------------------------------------------------*
012800
012900 CONFIRM-SELECTION-GET-ANOTHER.
013000
013100     IF INVESTMENT-NOT-FOUND
013200         DISPLAY "*** NO SUCH INVESTMENT ON FILE ! ***"
013300     ELSE
013400         IF INVESTMENT-CONFIRMED
013500             DISPLAY "*** INVESTMENT ALREADY CONFIRMED ! ***"
013600         ELSE
013700             PERFORM LOOK-UP-LINKED-ACCOUNT
013800         END-IF
013900     END-IF.
014000
014100     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
014200*--------------------------------------------------------------*
014300
014400 LOOK-UP-LINKED-ACCOUNT.
014500
014600     MOVE INV-ACCT-ID TO ACCT-ID.
014700     PERFORM LOOK-FOR-ACCOUNT-RECORD.
014800
014900     IF ACCOUNT-NOT-FOUND
015000         DISPLAY "*** LINKED ACCOUNT NOT ON FILE ! ***"
015100     ELSE
015200         IF ACCT-BALANCE < INV-AMOUNT
015300             DISPLAY "*** INSUFFICIENT FUNDS ON LINKED ACCOUNT ! ***"
015400         ELSE
015500             DISPLAY "ASSET......: " INV-ASSET
015600             DISPLAY "AMOUNT.....: " INV-AMOUNT
015700             DISPLAY "ACCT BALANCE: " ACCT-BALANCE
015800             MOVE "CONFIRM THIS INVESTMENT AND TRANSFER FUNDS ? <Y/N>"
015900                 TO MSG-CONFIRMATION
016000             PERFORM CONFIRM-EXECUTION
016100             PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
016200
016300             IF CONFIRMATION-IS-CONFIRMED
016400                 PERFORM TRANSFER-FUNDS-AND-CONFIRM
016500             END-IF
016600         END-IF
016700     END-IF.
016800*--------------------------------------------------------------*
016900
017000 TRANSFER-FUNDS-AND-CONFIRM.
017100
017200     SUBTRACT INV-AMOUNT FROM ACCT-BALANCE.
017300
017400     MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY.
017500     REWRITE ACCOUNT-RECORD
017600         INVALID KEY
017700             DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***".
017800
017900     MOVE ACCT-ID TO WPT-ACCT-ID.
018000     MOVE "WITHDRAWAL" TO WPT-TX-TYPE.
018100     MOVE INV-AMOUNT TO WPT-AMOUNT.
018200     PERFORM WRITE-ACCOUNT-TRANSACTION.
018300
018400     MOVE INV-ID TO WPT-INV-ID.
018500     MOVE "DEPOSIT" TO WPT-ITX-TYPE.
018600     MOVE INV-AMOUNT TO WPT-ITX-AMOUNT.
018700     PERFORM WRITE-INVESTMENT-TRANSACTION.
018800
018900     ACCEPT WPT-NOW-CCYYMMDD FROM DATE YYYYMMDD.
019000     ACCEPT WPT-NOW-HHMMSS FROM TIME.
019100
019200     MOVE "Y" TO INV-CONFIRMED.
019300     MOVE 0 TO INV-PAC-MONTHS-PAID.
019400     COMPUTE INV-CREATED-AT =
019500         (WPT-NOW-CCYYMMDD * 1000000) + WPT-NOW-HHMMSS.
019600
019700     MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
019800     REWRITE INVESTMENT-RECORD
019900         INVALID KEY
020000             DISPLAY "*** ERROR REWRITING INVESTMENT-FILE ! ***".
020100
020200     DISPLAY "INVESTMENT CONFIRMED ! <ENTER> TO CONTINUE".
020300     ACCEPT DUMMY.
020400*--------------------------------------------------------------*
020500
020600     COPY "PLGENERAL.CBL".
020700     COPY "PL-LOOK-FOR-INVESTMENT-RECORD.CBL".
020800     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
020900     COPY "PL-POST-TRANSACTIONS.CBL".
021000     COPY "PL-NEXT-ID.CBL".

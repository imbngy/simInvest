000100*--------------------------------------------------------------*
000200*  FDCONTRL.CBL                                                *
000300*  FD and record layout for the CONTROL-FILE.  One fixed       *
000400*  record, key "C", carrying the next-available id counters.  *
000500*--------------------------------------------------------------*
000600*  CHANGE LOG                                                  *
000700*  2011-03-14  LF      ORIGINAL LAYOUT (REQ AP-941).           *
000800*  2019-07-02  RMP     REPURPOSED FOR SIMINVEST ID COUNTERS    *
000900*                      (SIMINVEST-22).                        *
001000*--------------------------------------------------------------*
001100 FD  CONTROL-FILE
001200     LABEL RECORD STANDARD.
001300
001400 01  CONTROL-RECORD.
001500     05  CTL-KEY                      PIC X(01).
001600     05  CTL-NEXT-INV-ID               PIC 9(09).
001700     05  CTL-NEXT-TX-ID                PIC 9(09).
001800     05  CTL-NEXT-ITX-ID                PIC 9(09).
001900     05  FILLER                       PIC X(10).
002000
002100 01  CONTROL-COUNTERS-TABLE REDEFINES CONTROL-RECORD.
002200     05  FILLER                       PIC X(01).
002300     05  CTL-COUNTER-ENTRY OCCURS 3 TIMES
002400                             INDEXED BY CTL-COUNTER-IDX.
002500         10  CTL-COUNTER-VALUE         PIC 9(09).
002600     05  FILLER                       PIC X(10).

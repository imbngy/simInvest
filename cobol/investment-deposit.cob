000100*--------------------------------------------------------------*
000200*  INVESTMENT-DEPOSIT.COB                                      *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-DEPOSIT.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  04/11/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  04/11/89  LF      ORIGINAL -- SELECT-VOUCHER-TO-PAY PROGRAM  *
001400*                    RESHAPED AS A TOP-UP TRANSFER, REQ AP-1006.*
001500*  02/17/95  RDM     ADDED SECOND CONFIRMATION PROMPT WHEN THE   *
001600*                    AMOUNT EXCEEDS HALF THE ACCOUNT BALANCE,   *
001700*                    REQ AP-1162.                               *
001800*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001900*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
002000*                    AP-1203.                                  *
002100*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-        *
002200*                    DEPOSIT -- NOW MOVES FUNDS FROM THE LINKED  *
002300*                    ACCOUNT INTO AN EXISTING CONFIRMED          *
002400*                    INVESTMENT.  SIMINVEST-22.                  *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLINV.CBL".
003400     COPY "SLACCT.CBL".
003500     COPY "SLTRANX.CBL".
003600     COPY "SLITRX.CBL".
003700     COPY "SLCONTRL.CBL".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200     COPY "FDINV.CBL".
004300     COPY "FDACCT.CBL".
004400     COPY "FDTRANX.CBL".
004500     COPY "FDITRX.CBL".
004600     COPY "FDCONTRL.CBL".
004700
004800 WORKING-STORAGE SECTION.
004900
005000     COPY "wscase01.cbl".
005100
005200     01  WS-INVESTMENT-REL-KEY        PIC 9(09)    COMP.
005300     01  WS-ACCOUNT-REL-KEY           PIC 9(09)    COMP.
005400
005500     01  W-INVESTMENT-NOT-FOUND       PIC X.
005600         88  INVESTMENT-NOT-FOUND        VALUE "Y".
005700
005800     01  W-ACCOUNT-NOT-FOUND          PIC X.
005900         88  ACCOUNT-NOT-FOUND           VALUE "Y".
006000
006100     01  W-VALID-ANSWER               PIC X.
006200         88  VALID-ANSWER                VALUE "Y", "N".
006300         88  QUIT-IS-CONFIRMED           VALUE "Y".
006400         88  DEPOSIT-IS-CONFIRMED        VALUE "Y".
006500
006600     77  ENTRY-INV-ID                  PIC 9(09).
006700     77  ENTRY-AMOUNT                  PIC S9(09)V99.
006800     77  MSG-CONFIRMATION              PIC X(60).
006900     77  DUMMY                         PIC X.
007000
007100*--------------------------------------------------------------*
007200*  WORK FIELDS FOR PL-NEXT-ID.CBL / PL-POST-TRANSACTIONS.CBL    *
007300*--------------------------------------------------------------*
007400     01  W-ERROR-READING-CTRL-FILE    PIC X.
007500         88  ERROR-READING-CTRL-FILE     VALUE "Y".
007600
007700     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
007800         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
007900
008000     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
008100     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
008200     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
008300
008400     77  WPT-ACCT-ID                   PIC 9(09).
008500     77  WPT-TX-TYPE                    PIC X(10).
008600     77  WPT-AMOUNT                     PIC S9(09)V99.
008700     77  WPT-INV-ID                     PIC 9(09).
008800     77  WPT-ITX-TYPE                   PIC X(10).
008900     77  WPT-ITX-AMOUNT                  PIC S9(09)V99.
009000     77  WPT-NOW-CCYYMMDD                PIC 9(08)    COMP.
009100     77  WPT-NOW-HHMMSS                  PIC 9(06)    COMP.
009200*--------------------------------------------------------------*
009300
009400 PROCEDURE DIVISION.
009500
009600     OPEN I-O INVESTMENT-FILE.
009700     OPEN I-O ACCOUNT-FILE.
009800     OPEN EXTEND TRANSACTION-FILE.
009900     OPEN EXTEND INVESTMENT-TRANSACTION-FILE.
010000     OPEN I-O CONTROL-FILE.
010100
010200     PERFORM CLEAR-SCREEN.
010300     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
010400     PERFORM TOP-UP-SELECTED-AND-GET-ANOTHER
010500         UNTIL ENTRY-INV-ID EQUAL ZERO.
010600
010700     CLOSE INVESTMENT-FILE.
010800     CLOSE ACCOUNT-FILE.
010900     CLOSE TRANSACTION-FILE.
011000     CLOSE INVESTMENT-TRANSACTION-FILE.
011100     CLOSE CONTROL-FILE.
011200
011300     EXIT PROGRAM.
011400
011500     STOP RUN.
011600*--------------------------------------------------------------*
011700
011800 GET-INVESTMENT-NUMBER-AND-SEARCH.
011900
012000     DISPLAY "INVESTMENT ID TO TOP-UP (<ENTER> TO QUIT): ".
012100     ACCEPT ENTRY-INV-ID.
012200
012300     IF ENTRY-INV-ID NOT EQUAL ZERO
012400         MOVE ENTRY-INV-ID TO INV-ID
012500         PERFORM LOOK-FOR-INVESTMENT-RECORD
012600     END-IF.
012700*--------------------------------------------------------------*
012800
012900 TOP-UP-SELECTED-AND-GET-ANOTHER.
013000
013100     IF INVESTMENT-NOT-FOUND
013200         DISPLAY "*** NO SUCH INVESTMENT ON FILE ! ***"
013300     ELSE
013400         IF INVESTMENT-NOT-CONFIRMED
013500             DISPLAY "*** INVESTMENT IS NOT CONFIRMED YET ! ***"
013600         ELSE
013700             PERFORM GET-DEPOSIT-AMOUNT
013800         END-IF
013900     END-IF.
014000
014100     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
014200*--------------------------------------------------------------*
014300
014400 GET-DEPOSIT-AMOUNT.
014500
014600     MOVE "N" TO W-VALID-ANSWER.
014700     MOVE 0 TO ENTRY-AMOUNT.
014800     PERFORM GET-ENTRY-AMOUNT
014900         UNTIL ENTRY-AMOUNT > ZERO
015000            OR QUIT-IS-CONFIRMED.
015100
015200     IF NOT QUIT-IS-CONFIRMED
015300         PERFORM LOOK-UP-LINKED-ACCOUNT-AND-TRANSFER
015400     END-IF.
015500*--------------------------------------------------------------*
015600
015700 GET-ENTRY-AMOUNT.
015800     DISPLAY "AMOUNT TO DEPOSIT (<ENTER> TO QUIT): ".
015900     ACCEPT ENTRY-AMOUNT.
016000     IF ENTRY-AMOUNT NOT > ZERO
016100         PERFORM CONFIRM-IF-WANT-TO-QUIT
016200     END-IF.
016300*--------------------------------------------------------------*
016400
016500 LOOK-UP-LINKED-ACCOUNT-AND-TRANSFER.
016600
016700     MOVE INV-ACCT-ID TO ACCT-ID.
016800     PERFORM LOOK-FOR-ACCOUNT-RECORD.
016900
017000     IF ACCOUNT-NOT-FOUND
017100         DISPLAY "*** LINKED ACCOUNT NOT ON FILE ! ***"
017200     ELSE
017300         IF ACCT-BALANCE < ENTRY-AMOUNT
017400             DISPLAY "*** INSUFFICIENT FUNDS ON LINKED ACCOUNT ! ***"
017500         ELSE
017600             MOVE "CONFIRM THIS DEPOSIT ? <Y/N>" TO MSG-CONFIRMATION
017700             PERFORM CONFIRM-EXECUTION
017800             PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
017900
018000             IF DEPOSIT-IS-CONFIRMED
018100                 PERFORM MOVE-FUNDS-INTO-INVESTMENT
018200             END-IF
018300         END-IF
018400     END-IF.
018500*--------------------------------------------------------------*
018600
018700 MOVE-FUNDS-INTO-INVESTMENT.
018800
018900     SUBTRACT ENTRY-AMOUNT FROM ACCT-BALANCE.
019000     MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY.
019100     REWRITE ACCOUNT-RECORD
019200         INVALID KEY
019300             DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***".
019400
019500     ADD ENTRY-AMOUNT TO INV-AMOUNT.
019600     MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
019700     REWRITE INVESTMENT-RECORD
019800         INVALID KEY
019900             DISPLAY "*** ERROR REWRITING INVESTMENT-FILE ! ***".
020000
020100     MOVE ACCT-ID TO WPT-ACCT-ID.
020200     MOVE "WITHDRAWAL" TO WPT-TX-TYPE.
020300     MOVE ENTRY-AMOUNT TO WPT-AMOUNT.
020400     PERFORM WRITE-ACCOUNT-TRANSACTION.
020500
020600     MOVE INV-ID TO WPT-INV-ID.
020700     MOVE "DEPOSIT" TO WPT-ITX-TYPE.
020800     MOVE ENTRY-AMOUNT TO WPT-ITX-AMOUNT.
020900     PERFORM WRITE-INVESTMENT-TRANSACTION.
021000
021100     DISPLAY "DEPOSIT COMPLETE ! <ENTER> TO CONTINUE".
021200     ACCEPT DUMMY.
021300*--------------------------------------------------------------*
021400
021500     COPY "PLGENERAL.CBL".
021600     COPY "PL-LOOK-FOR-INVESTMENT-RECORD.CBL".
021700     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
021800     COPY "PL-POST-TRANSACTIONS.CBL".
021900     COPY "PL-NEXT-ID.CBL".

000100*--------------------------------------------------------------*
000200*  wscase01.cbl                                                *
000300*  WORKING-STORAGE used by PLGENERAL.CBL's CONFIRM-EXECUTION   *
000400*  paragraph -- holds the raw keystroke before it is folded    *
000500*  to upper case and tested against the calling program's own  *
000600*  W-VALID-ANSWER 88-levels.                                   *
000700*--------------------------------------------------------------*
000800*  CHANGE LOG                                                  *
000900*  2011-03-14  LF      ORIGINAL (REQ AP-941).                  *
001000*--------------------------------------------------------------*
001100 01  W-CASE01-RAW-ANSWER              PIC X(01).

000100*--------------------------------------------------------------*
000200*  SLTRANX.CBL                                                 *
000300*  FILE-CONTROL entry for the TRANSACTION-FILE, the account    *
000400*  ledger.  Append-only; COPY'd into every program that posts  *
000500*  or scans account-level deposit/withdrawal history.          *
000600*--------------------------------------------------------------*
000700*  CHANGE LOG                                                  *
000800*  2019-07-02  RMP     ORIGINAL (SIMINVEST-22).                *
000900*--------------------------------------------------------------*
001000     SELECT TRANSACTION-FILE ASSIGN TO "TRANSACTION-FILE"
001100         ORGANIZATION IS LINE SEQUENTIAL.

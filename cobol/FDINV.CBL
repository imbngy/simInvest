000100*--------------------------------------------------------------*
000200*  FDINV.CBL                                                   *
000300*  FD and record layout for the INVESTMENT-FILE.  One record   *
000400*  per investment simulation; once INV-CONFIRMED is "Y" the    *
000500*  record also carries the live confirmed-investment balance   *
000600*  and PAC contribution state.                                  *
000700*--------------------------------------------------------------*
000800*  CHANGE LOG                                                  *
000900*  2019-07-02  RMP     ORIGINAL LAYOUT (SIMINVEST-22).         *
001000*  2019-09-18  RMP     ADDED INV-PAC-MONTHS-PAID FOR THE       *
001100*                      NIGHTLY CONTRIBUTION JOB (SIMINVEST-30).*
001200*  2020-01-09  RMP     ADDED INV-SIMULATED-AT/INV-CREATED-AT   *
001300*                      BREAKDOWN REDEFINES FOR THE LOCK-RULE   *
001400*                      AND DUE-DATE MATH (SIMINVEST-58).       *
001500*--------------------------------------------------------------*
001600 FD  INVESTMENT-FILE
001700     LABEL RECORD STANDARD.
001800
001900 01  INVESTMENT-RECORD.
002000     05  INV-ID                       PIC 9(09).
002100     05  INV-USER-ID                  PIC 9(09).
002200     05  INV-ACCT-ID                  PIC 9(09).
002300     05  INV-ASSET                    PIC X(30).
002400     05  INV-AMOUNT                   PIC S9(09)V99.
002500     05  INV-DURATION-MONTHS          PIC 9(04).
002600     05  INV-INTEREST-RATE            PIC S9(03)V9999.
002700     05  INV-MONTHLY-CONTRIB          PIC S9(09)V99.
002800     05  INV-EXPECTED-RETURN          PIC S9(09)V99.
002900     05  INV-CONFIRMED                PIC X(01).
003000         88  INVESTMENT-CONFIRMED         VALUE "Y".
003100         88  INVESTMENT-NOT-CONFIRMED     VALUE "N".
003200     05  INV-PAC-MONTHS-PAID          PIC 9(04).
003300     05  INV-SIMULATED-AT             PIC 9(14).
003400     05  INV-CREATED-AT                PIC 9(14).
003500     05  FILLER                       PIC X(16).
003600
003700 01  INV-SIMULATED-AT-BRKDWN REDEFINES INVESTMENT-RECORD.
003800     05  FILLER                       PIC X(106).
003900     05  ISA-CCYYMMDD                  PIC 9(08).
004000     05  ISA-HHMMSS                    PIC 9(06).
004100     05  FILLER                       PIC X(30).
004200
004300 01  INV-CREATED-AT-BRKDWN REDEFINES INVESTMENT-RECORD.
004400     05  FILLER                       PIC X(120).
004500     05  ICA-CCYYMMDD                  PIC 9(08).
004600     05  ICA-HHMMSS                    PIC 9(06).
004700     05  FILLER                       PIC X(16).

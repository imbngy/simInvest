000100*--------------------------------------------------------------*
000200*  SLACCT.CBL                                                  *
000300*  FILE-CONTROL entry for the ACCOUNT-FILE (simInvest member   *
000400*  bank accounts).  COPY'd into the FILE-CONTROL paragraph of  *
000500*  every program that opens the account master.                *
000600*--------------------------------------------------------------*
000700*  CHANGE LOG                                                  *
000800*  2011-03-14  LF      ORIGINAL SLVND02.CBL PATTERN REUSED FOR *
000900*                      THE ACCOUNT MASTER (REQ AP-941).        *
001000*  2019-07-02  RMP     CONVERTED VENDOR-NUMBER-STYLE KEY TO    *
001100*                      ACCT-ID, RELATIVE ORG PER SIMINVEST-22. *
001200*--------------------------------------------------------------*
001300     SELECT ACCOUNT-FILE ASSIGN TO "ACCOUNT-FILE"
001400         ORGANIZATION IS RELATIVE
001500         ACCESS MODE IS DYNAMIC
001600         RELATIVE KEY IS WS-ACCOUNT-REL-KEY.

000100*--------------------------------------------------------------*
000200*  INVESTMENT-WITHDRAW.COB                                     *
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    INVESTMENT-WITHDRAW.
000600 AUTHOR.        L. FORTUNATO.
000700 INSTALLATION.  DATA PROCESSING DEPT.
000800 DATE-WRITTEN.  05/09/1989.
000900 DATE-COMPILED.
001000 SECURITY.      CONFIDENTIAL - FOR INTERNAL USE ONLY.
001100*--------------------------------------------------------------*
001200*  CHANGE LOG                                                  *
001300*  05/09/89  LF      ORIGINAL -- INQUIRY-VENDOR-BY-NUMBER       *
001400*                    RESHAPED INTO A SINGLE-RECORD TRANSFER,    *
001500*                    REQ AP-1021.                               *
001600*  03/22/96  RDM     ADDED MINIMUM-HOLD-TIME CHECK, REQ AP-1179.*
001700*  01/04/99  RMP     Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS IN    *
001800*                    THIS PROGRAM, NO CHANGE REQUIRED, REQ      *
001900*                    AP-1203.                                  *
002000*  07/02/19  RMP     REBUILT FOR SIMINVEST AS INVESTMENT-        *
002100*                    WITHDRAW -- MINIMUM-HOLD-TIME CHECK NOW     *
002200*                    DRIVEN BY CALCULATE-MONTHS-ELAPSED IN       *
002300*                    PLDATE.CBL AGAINST HALF THE PLAN'S          *
002400*                    DURATION.  SIMINVEST-22.                    *
002500*--------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200
003300     COPY "SLINV.CBL".
003400     COPY "SLACCT.CBL".
003500     COPY "SLTRANX.CBL".
003600     COPY "SLITRX.CBL".
003700     COPY "SLCONTRL.CBL".
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200     COPY "FDINV.CBL".
004300     COPY "FDACCT.CBL".
004400     COPY "FDTRANX.CBL".
004500     COPY "FDITRX.CBL".
004600     COPY "FDCONTRL.CBL".
004700
004800 WORKING-STORAGE SECTION.
004900
005000     COPY "wscase01.cbl".
005100     COPY "wsdate.cbl".
005200
005300     01  WS-INVESTMENT-REL-KEY        PIC 9(09)    COMP.
005400     01  WS-ACCOUNT-REL-KEY           PIC 9(09)    COMP.
005500
005600     01  W-INVESTMENT-NOT-FOUND       PIC X.
005700         88  INVESTMENT-NOT-FOUND        VALUE "Y".
005800
005900     01  W-ACCOUNT-NOT-FOUND          PIC X.
006000         88  ACCOUNT-NOT-FOUND           VALUE "Y".
006100
006200     01  W-VALID-ANSWER               PIC X.
006300         88  VALID-ANSWER                VALUE "Y", "N".
006400         88  QUIT-IS-CONFIRMED           VALUE "Y".
006500         88  WITHDRAWAL-IS-CONFIRMED     VALUE "Y".
006600
006700     77  ENTRY-INV-ID                  PIC 9(09).
006800     77  ENTRY-AMOUNT                  PIC S9(09)V99.
006900     77  MSG-CONFIRMATION              PIC X(60).
007000     77  DUMMY                         PIC X.
007100
007200     77  WW-LOCK-MONTHS                 PIC 9(04)    COMP.
007300     77  WW-TODAY-CCYYMMDD               PIC 9(08)    COMP.
007400
007500*--------------------------------------------------------------*
007600*  WORK FIELDS FOR PL-NEXT-ID.CBL / PL-POST-TRANSACTIONS.CBL    *
007700*--------------------------------------------------------------*
007800     01  W-ERROR-READING-CTRL-FILE    PIC X.
007900         88  ERROR-READING-CTRL-FILE     VALUE "Y".
008000
008100     01  W-ERROR-WRITING-CTRL-FILE    PIC X.
008200         88  ERROR-WRITING-CTRL-FILE     VALUE "Y".
008300
008400     77  WNID-NEW-INV-ID               PIC 9(09)    COMP.
008500     77  WNID-NEW-TX-ID                PIC 9(09)    COMP.
008600     77  WNID-NEW-ITX-ID                PIC 9(09)    COMP.
008700
008800     77  WPT-ACCT-ID                   PIC 9(09).
008900     77  WPT-TX-TYPE                    PIC X(10).
009000     77  WPT-AMOUNT                     PIC S9(09)V99.
009100     77  WPT-INV-ID                     PIC 9(09).
009200     77  WPT-ITX-TYPE                   PIC X(10).
009300     77  WPT-ITX-AMOUNT                  PIC S9(09)V99.
009400     77  WPT-NOW-CCYYMMDD                PIC 9(08)    COMP.
009500     77  WPT-NOW-HHMMSS                  PIC 9(06)    COMP.
009600*--------------------------------------------------------------*
009700
009800 PROCEDURE DIVISION.
009900
010000     OPEN I-O INVESTMENT-FILE.
010100     OPEN I-O ACCOUNT-FILE.
010200     OPEN EXTEND TRANSACTION-FILE.
010300     OPEN EXTEND INVESTMENT-TRANSACTION-FILE.
010400     OPEN I-O CONTROL-FILE.
010500
010600     PERFORM CLEAR-SCREEN.
010700     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
010800     PERFORM WITHDRAW-SELECTED-AND-GET-ANOTHER
010900         UNTIL ENTRY-INV-ID EQUAL ZERO.
011000
011100     CLOSE INVESTMENT-FILE.
011200     CLOSE ACCOUNT-FILE.
011300     CLOSE TRANSACTION-FILE.
011400     CLOSE INVESTMENT-TRANSACTION-FILE.
011500     CLOSE CONTROL-FILE.
011600
011700     EXIT PROGRAM.
011800
011900     STOP RUN.
012000*--------------------------------------------------------------*
012100
012200 GET-INVESTMENT-NUMBER-AND-SEARCH.
012300
012400     DISPLAY "INVESTMENT ID TO WITHDRAW FROM (<ENTER> TO QUIT): ".
012500     ACCEPT ENTRY-INV-ID.
012600
012700     IF ENTRY-INV-ID NOT EQUAL ZERO
012800         MOVE ENTRY-INV-ID TO INV-ID
012900         PERFORM LOOK-FOR-INVESTMENT-RECORD
013000     END-IF.
013100*--------------------------------------------------------------*
013200
013300 WITHDRAW-SELECTED-AND-GET-ANOTHER.
013400
013500     IF INVESTMENT-NOT-FOUND
013600         DISPLAY "*** NO SUCH INVESTMENT ON FILE ! ***"
013700     ELSE
013800         IF INVESTMENT-NOT-CONFIRMED
013900             DISPLAY "*** INVESTMENT IS NOT CONFIRMED YET ! ***"
014000         ELSE
014100             PERFORM CHECK-LOCK-AND-GET-AMOUNT
014200         END-IF
014300     END-IF.
014400
014500     PERFORM GET-INVESTMENT-NUMBER-AND-SEARCH.
014600*--------------------------------------------------------------*
014700
014800 CHECK-LOCK-AND-GET-AMOUNT.
014900
015000     DIVIDE INV-DURATION-MONTHS BY 2 GIVING WW-LOCK-MONTHS.
015100
015200     MOVE ISA-CCYYMMDD TO GDTV-DATE-A.
015300     ACCEPT WW-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
015400     MOVE WW-TODAY-CCYYMMDD TO GDTV-DATE-B.
015500     PERFORM CALCULATE-MONTHS-ELAPSED.
015600
015700     IF GDTV-MONTHS-ELAPSED < WW-LOCK-MONTHS
015800         DISPLAY "*** MINIMUM HOLD TIME NOT MET YET ! ***"
015900     ELSE
016000         MOVE "N" TO W-VALID-ANSWER
016100         MOVE 0 TO ENTRY-AMOUNT
016200         PERFORM GET-ENTRY-AMOUNT
016300             UNTIL ENTRY-AMOUNT > ZERO
016400                OR QUIT-IS-CONFIRMED
016500
016600         IF NOT QUIT-IS-CONFIRMED
016700             PERFORM VALIDATE-AND-TRANSFER-OUT
016800         END-IF
016900     END-IF.
017000*--------------------------------------------------------------*
017100
017200 GET-ENTRY-AMOUNT.
017300     DISPLAY "AMOUNT TO WITHDRAW (<ENTER> TO QUIT): ".
017400     ACCEPT ENTRY-AMOUNT.
017500     IF ENTRY-AMOUNT NOT > ZERO
017600         PERFORM CONFIRM-IF-WANT-TO-QUIT
017700     END-IF.
017800*--------------------------------------------------------------*
017900
018000 VALIDATE-AND-TRANSFER-OUT.
018100
018200     IF ENTRY-AMOUNT > INV-AMOUNT
018300         DISPLAY "*** AMOUNT EXCEEDS THE INVESTMENT BALANCE ! ***"
018400     ELSE
018500         MOVE "CONFIRM THIS WITHDRAWAL ? <Y/N>" TO MSG-CONFIRMATION
018600         PERFORM CONFIRM-EXECUTION
018700         PERFORM CONFIRM-EXECUTION UNTIL VALID-ANSWER
018800
018900         IF WITHDRAWAL-IS-CONFIRMED
019000             PERFORM LOOK-UP-LINKED-ACCOUNT-AND-TRANSFER
019100         END-IF
019200     END-IF.
019300*--------------------------------------------------------------*
019400
019500 LOOK-UP-LINKED-ACCOUNT-AND-TRANSFER.
019600
019700     MOVE INV-ACCT-ID TO ACCT-ID.
019800     PERFORM LOOK-FOR-ACCOUNT-RECORD.
019900
020000     IF ACCOUNT-NOT-FOUND
020100         DISPLAY "*** LINKED ACCOUNT NOT ON FILE ! ***"
020200     ELSE
020300         SUBTRACT ENTRY-AMOUNT FROM INV-AMOUNT.
020400         MOVE INV-ID TO WS-INVESTMENT-REL-KEY.
020500         REWRITE INVESTMENT-RECORD
020600             INVALID KEY
020700                 DISPLAY "*** ERROR REWRITING INVESTMENT-FILE ! ***"
020800
020900         ADD ENTRY-AMOUNT TO ACCT-BALANCE.
021000         MOVE ACCT-ID TO WS-ACCOUNT-REL-KEY.
021100         REWRITE ACCOUNT-RECORD
021200             INVALID KEY
021300                 DISPLAY "*** ERROR REWRITING ACCOUNT-FILE ! ***"
021400
021500         MOVE ACCT-ID TO WPT-ACCT-ID.
021600         MOVE "DEPOSIT" TO WPT-TX-TYPE.
021700         MOVE ENTRY-AMOUNT TO WPT-AMOUNT.
021800         PERFORM WRITE-ACCOUNT-TRANSACTION.
021900
022000         MOVE INV-ID TO WPT-INV-ID.
022100         MOVE "WITHDRAWAL" TO WPT-ITX-TYPE.
022200         MOVE ENTRY-AMOUNT TO WPT-ITX-AMOUNT.
022300         PERFORM WRITE-INVESTMENT-TRANSACTION.
022400
022500         DISPLAY "WITHDRAWAL COMPLETE ! <ENTER> TO CONTINUE".
022600         ACCEPT DUMMY
022700     END-IF.
022800*--------------------------------------------------------------*
022900
023000     COPY "PLGENERAL.CBL".
023100     COPY "PL-LOOK-FOR-INVESTMENT-RECORD.CBL".
023200     COPY "PL-LOOK-FOR-ACCOUNT-RECORD.CBL".
023300     COPY "PL-POST-TRANSACTIONS.CBL".
023400     COPY "PL-NEXT-ID.CBL".
023500     COPY "PLDATE.CBL".

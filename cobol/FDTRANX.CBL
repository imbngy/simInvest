000100*--------------------------------------------------------------*
000200*  FDTRANX.CBL                                                 *
000300*  FD and record layout for the TRANSACTION-FILE (account      *
000400*  ledger entries).  One record per deposit or withdrawal      *
000500*  posted against an ACCOUNT-RECORD.                           *
000600*--------------------------------------------------------------*
000700*  CHANGE LOG                                                  *
000800*  2019-07-02  RMP     ORIGINAL LAYOUT (SIMINVEST-22).         *
000900*  2020-01-09  RMP     ADDED TX-TIMESTAMP DATE/TIME BREAKDOWN  *
001000*                      REDEFINES FOR THE ACCRUAL JOB'S         *
001100*                      "FIRST DEPOSIT" LOOKUP (SIMINVEST-58).  *
001200*--------------------------------------------------------------*
001300 FD  TRANSACTION-FILE
001400     LABEL RECORD STANDARD.
001500
001600 01  TRANSACTION-RECORD.
001700     05  TX-ID                        PIC 9(09).
001800     05  TX-ACCT-ID                   PIC 9(09).
001900     05  TX-TYPE                      PIC X(10).
002000         88  TX-IS-DEPOSIT                VALUE "DEPOSIT   ".
002100         88  TX-IS-WITHDRAWAL             VALUE "WITHDRAWAL".
002200     05  TX-AMOUNT                    PIC S9(09)V99.
002300     05  TX-TIMESTAMP                 PIC 9(14).
002400     05  FILLER                       PIC X(27).
002500
002600 01  TX-TIMESTAMP-BRKDWN REDEFINES TRANSACTION-RECORD.
002700     05  FILLER                       PIC X(39).
002800     05  TTS-CCYYMMDD                  PIC 9(08).
002900     05  TTS-HHMMSS                    PIC 9(06).
003000     05  FILLER                       PIC X(27).
